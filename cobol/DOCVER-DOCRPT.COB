000100*****************************************************************
000110* PROGRAM-ID.  DOCRPT
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140*
000150 PROGRAM-ID. DOCRPT.
000160 AUTHOR. LUIS AUGUSTO.
000170 INSTALLATION. DEPTO DE SISTEMAS - JURIDICO.
000180 DATE-WRITTEN. 12/12/94.
000190 DATE-COMPILED.
000200 SECURITY. CONFIDENCIAL - USO INTERNO.
000210*
000220*    ESTE PROGRAMA LE O EXTRATO DIFF-OUT GERADO PELO DOCDIFF
000230*    (REGISTRO SUMARIO SEGUIDO DOS REGISTROS DE MUDANCA JA
000240*    FILTRADOS) E IMPRIME O RELATORIO "DOCUMENT DIFF SUMMARY",
000250*    COM O BLOCO DE TOTAIS NO CABECALHO E UM BLOCO POR SECAO
000260*    QUE MUDOU.  NAO FAZ QUEBRA DE CONTROLE NEM PAGINACAO ALEM
000270*    DO CABECALHO DA PRIMEIRA PAGINA -- OS TOTAIS DO CABECALHO
000280*    SAO OS DA RODADA INTEIRA, MESMO QUE O DOCDIFF TENHA
000290*    FILTRADO PARTE DOS REGISTROS DE MUDANCA NA SAIDA.
000300*
000310*    HISTORICO DE ALTERACOES
000320*    -----------------------------------------------------------
000330*    94/12/12 L.AUGUSTO   RQ-1123  VERSAO INICIAL - IMPRESSAO DO
000340*                                  COMPARATIVO DE VERSOES.
000350*    95/08/05 R.OLIVEIRA  RQ-1244  BLOCO OLD PATH / NEW PATH PARA
000360*                                  SECAO MOVIDA.
000370*    95/11/14 R.OLIVEIRA  RQ-1266  BLOCO OLD TITLE / NEW TITLE
000380*                                  PARA SECAO RENOMEADA.
000390*    96/02/25 L.AUGUSTO   RQ-1301  PASSOU A LER O SUMARIO DE
000400*                                  DENTRO DO PROPRIO DIFF-OUT (ANTES
000410*                                  VINHA POR PARAMETRO DE TELA).
000420*    97/04/10 M.SANTOS    RQ-1455  BLOCO OLD CONTENT / NEW CONTENT
000430*                                  PARA SECAO COM CONTEUDO ALTERADO.
000440*    98/11/25 M.SANTOS    RQ-1699  REVISAO GERAL PARA A VIRADA DO
000450*                                  ANO 2000 - ARQUIVO NAO TEM CAMPO
000460*                                  DE DATA, SEM IMPACTO.
000470*    99/02/09 M.SANTOS    RQ-1712  TESTE DE REGRESSAO ANO 2000
000480*                                  CONCLUIDO SEM PENDENCIAS.
000490*    00/06/20 J.SILVA     RQ-1855  MENSAGEM DE ARQUIVO VAZIO QUANDO
000500*                                  DIFF-OUT NAO TRAZ O SUMARIO.
000510*
000520 ENVIRONMENT DIVISION.
000530*
000540* CONFIGURATION SECTION -- MAQUINA E NOMES ESPECIAIS.  C01 E O
000550* CANAL DE TOPO-DE-FORMULARIO USADO NO CABECALHO DA PRIMEIRA
000560* PAGINA; A CLASSE MARCADOR-VALIDO E O SWITCH UPSI-0 SAO OS
000570* MESMOS DO DOCDIFF, PARA A MENSAGEM DE AVISO E O MODO DE
000580* RASTREIO FUNCIONAREM DA MESMA FORMA NOS DOIS PROGRAMAS.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. PENTIUM-100.
000610 OBJECT-COMPUTER. PENTIUM-100.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS MARCADOR-VALIDO IS "A" THRU "Z", "0" THRU "9",
000650                               "(", ")", "-", " "
000660     SWITCH-0 IS UPSI-0-WS ON STATUS IS UPSI-0-LIGADA-WS
000670                            OFF STATUS IS UPSI-0-DESLIG-WS.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*
000720* EXTRATO GERADO PELO DOCDIFF -- ENTRADA DESTE PROGRAMA.
000730     SELECT DIFF-OUT ASSIGN TO DISK
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS ESTADO-DIF-WS.
000760*
000770* RELATORIO IMPRESSO -- SAIDA DESTE PROGRAMA, LINHAS DE 132
000780* POSICOES (LARGURA PADRAO DE IMPRESSORA DE LINHA DO DEPTO).
000790     SELECT REPORT-OUT ASSIGN TO DISK
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS ESTADO-REL-WS.
000820*
000830 DATA DIVISION.
000840 FILE SECTION.
000850*
000860* MESMO LAYOUT DE 460 BYTES DO DOCDIFF (SUMARIO/MUDANCA
000870* REDEFINIDOS PELO TIPO-REG-DIF), COMPARTILHADO PELO COPYBOOK
000880* DIFFREC PARA OS DOIS PROGRAMAS NUNCA DESALINHAREM O LEIAUTE.
000890 FD  DIFF-OUT
000900     LABEL RECORD IS STANDARD
000910     VALUE OF FILE-ID IS "DIFFOUT.TXT".
000920     COPY DIFFREC.
000930*
000940* LINHA DE IMPRESSAO CRUA -- O CONTEUDO REAL DE CADA LINHA VEM
000950* DE UMA DAS VISOES DE LINHA-REL-WS (VER REDEFINES ABAIXO),
000960* MOVIDO PARA CA NO WRITE ... FROM.
000970 FD  REPORT-OUT
000980     LABEL RECORD IS STANDARD
000990     VALUE OF FILE-ID IS "DOCDIFF.LST".
001000 01  LINHA-IMPRESSAO             PIC X(132).
001010*
001020 WORKING-STORAGE SECTION.
001030*
001040* STATUS DE ARQUIVO DOS DOIS SELECTS.
001050 77  ESTADO-DIF-WS               PIC X(02).
001060 77  ESTADO-REL-WS               PIC X(02).
001070*
001080* SWITCH DE RASTREIO -- IGUAL AO DO DOCDIFF, LIGADO PELO
001090* OPERADOR NO JCL/SCRIPT, SEM PRECISAR DE ACCEPT.
001100 77  UPSI-0-WS                   PIC X(01).
001110     88  UPSI-0-LIGADA-WS            VALUE "1".
001120     88  UPSI-0-DESLIG-WS            VALUE "0".
001130*
001140* CONTADORES DE CONFERENCIA DA RODADA -- QUANTOS REGISTROS FORAM
001150* LIDOS DO DIFF-OUT (SUMARIO + MUDANCAS) E QUANTAS MUDANCAS
001160* FORAM REALMENTE IMPRESSAS, SO PARA A MENSAGEM DE RASTREIO NO
001170* ENCERRAMENTO.
001180 77  QTD-LIDOS-WS                PIC 9(05) COMP VALUE ZERO.
001190 77  QTD-IMPRESSOS-WS            PIC 9(05) COMP VALUE ZERO.
001200*
001210* PONTEIRO DE MONTAGEM DE LINHA -- RESERVADO PARA USO FUTURO DE
001220* STRING NA LINHA DE DETALHE (NENHUM BLOCO ATUAL PRECISA, MAS O
001230* CAMPO FICA AQUI JUNTO COM OS OUTROS CONTADORES COMP DA AREA DE
001240* IMPRESSAO, NO MESMO ESTILO DO DOCDIFF).
001250 77  PONTEIRO-LINHA-WS           PIC 9(03) COMP VALUE ZERO.
001260*
001270* INDICADOR SE O DIFF-OUT VEIO SEM NENHUM REGISTRO (NEM O
001280* SUMARIO) -- NESSE CASO NAO HA NADA A IMPRIMIR.
001290 77  SW-ARQUIVO-VAZIO-WS         PIC X(01) VALUE "N".
001300     88  ARQUIVO-VAZIO-WS            VALUE "S".
001310     88  ARQUIVO-COM-DADOS-WS        VALUE "N".
001320*
001330* AREA DE TRABALHO DO REGISTRO DE MUDANCA (COPIADA DO DIFF-OUT
001340* PORQUE A FD E RELIDA A CADA REGISTRO -- ESTA COPIA FICA ESTAVEL
001350* ENQUANTO OS PARAGRAFOS DE IMPRESSAO TRABALHAM NELA).  OS
001360* NOMES DE CAMPO SEGUEM O MESMO LEIAUTE DE MUDANCA-REG (DIFFREC),
001370* SO COM O SUFIXO -WS PORQUE E UMA COPIA DE TRABALHO, NAO O
001380* REGISTRO DA FD.
001390 01  MUDANCA-WS.
001400* TIPO DO REGISTRO ("M", JA QUE O SUMARIO SO E LIDO EM
001410* 100-LE-PRIMEIRO, ANTES DESTE LACO COMECAR).
001420     05  TIPO-REG-MUD-WS         PIC X(01).
001430* ID ESTAVEL DA SECAO AFETADA.
001440     05  SECTION-ID-MUD-WS       PIC X(12).
001450* TIPO DE MUDANCA (SECTION_ADDED, SECTION_REMOVED,
001460* CONTENT_CHANGED, RENAMED, MOVED OU UNCHANGED).
001470     05  CHANGE-TYPE-MUD-WS      PIC X(15).
001480* MARCADOR DE CLAUSULA DA SECAO.
001490     05  MARKER-MUD-WS           PIC X(12).
001500* CAMINHOS FORMATADOS (MARCADOR E ID), LADO ANTIGO E LADO NOVO
001510* -- JA VEM PRONTOS DO DOCDIFF, ESTE PROGRAMA SO EXIBE.
001520     05  OLD-MARKER-PATH-MUD-WS  PIC X(60).
001530     05  NEW-MARKER-PATH-MUD-WS  PIC X(60).
001540     05  OLD-ID-PATH-MUD-WS      PIC X(60).
001550     05  NEW-ID-PATH-MUD-WS      PIC X(60).
001560* TITULOS ANTIGO E NOVO -- SO VEM PREENCHIDOS PARA RENAMED,
001570* SECTION_REMOVED (SO O ANTIGO) E SECTION_ADDED (SO O NOVO).
001580     05  OLD-TITLE-MUD-WS        PIC X(30).
001590     05  NEW-TITLE-MUD-WS        PIC X(30).
001600* CONTEUDOS ANTIGO E NOVO -- SO VEM PREENCHIDOS PARA
001610* CONTENT_CHANGED E SECTION_REMOVED/SECTION_ADDED.
001620     05  OLD-CONTENT-MUD-WS      PIC X(60).
001630     05  NEW-CONTENT-MUD-WS      PIC X(60).
001640*
001650* TIPO DE MUDANCA JA CONVERTIDO PARA EXIBICAO (UNDERLINE VIRA
001660* ESPACO) E CAMINHO ESCOLHIDO PARA A LINHA PRINCIPAL DO BLOCO --
001670* MONTADOS EM 410/420 A CADA MUDANCA.
001680 01  TIPO-EXIBIDO-WS             PIC X(20) VALUE SPACES.
001690 01  CAMINHO-EXIBIDO-WS          PIC X(90) VALUE SPACES.
001700*
001710* CONTAGENS EDITADAS DO CABECALHO (ZZZ9 CONFORME O LEIAUTE DO
001720* RELATORIO -- ORIGEM EM SUMARIO-REG, LIDO NO PRIMEIRO REGISTRO).
001730 01  ADDED-COUNT-ED-WS           PIC ZZZ9.
001740 01  DELETED-COUNT-ED-WS         PIC ZZZ9.
001750 01  MODIFIED-COUNT-ED-WS        PIC ZZZ9.
001760 01  MOVED-COUNT-ED-WS           PIC ZZZ9.
001770*
001780* A LINHA FISICA DE 132 BYTES E MONTADA DE TRES JEITOS DIFERENTES,
001790* CONFORME O TRECHO DO RELATORIO QUE ESTA SENDO IMPRESSO -- IGUAL
001800* AO CADASTRO DE CLIENTES QUE TEM VARIAS VISOES DA MESMA AREA.
001810* A AREA BASE FICA EM BRANCO (SO FILLER); AS TRES VISOES ABAIXO
001820* SAO REDEFINES DELA, USADAS UMA DE CADA VEZ CONFORME O TIPO DE
001830* LINHA A IMPRIMIR.
001840 01  LINHA-REL-WS.
001850     05  FILLER                  PIC X(132).
001860*
001870* VISAO ROTULO/VALOR -- USADA NAS QUATRO LINHAS DE TOTAIS DO
001880* CABECALHO (ADDED:, DELETED:, MODIFIED:, MOVED:) E NAS LINHAS
001890* "  OLD PATH:"/"  NEW PATH:" E SEMELHANTES DENTRO DE CADA BLOCO
001900* DE MUDANCA.
001910 01  LINHA-CABEC-ROTULO-WS REDEFINES LINHA-REL-WS.
001920     05  ROTULO-CABEC-WS         PIC X(20).
001930     05  VALOR-CABEC-WS          PIC X(10).
001940     05  FILLER                  PIC X(102).
001950*
001960* VISAO TITULO -- USADA NA LINHA "DOCUMENT DIFF SUMMARY", NA
001970* LINHA DE "=====" E NA LINHA "CHANGES:".
001980 01  LINHA-CABEC-TITULO-WS REDEFINES LINHA-REL-WS.
001990     05  TITULO-CABEC-WS         PIC X(30).
002000     05  FILLER                  PIC X(102).
002010*
002020* VISAO DETALHE -- USADA NA LINHA PRINCIPAL DE CADA BLOCO DE
002030* MUDANCA (TIPO + CAMINHO) E REAPROVEITADA TAMBEM PARA AS LINHAS
002040* DE OLD/NEW PATH, TITLE E CONTENT (O ROTULO VAI NO CAMPO DO
002050* TIPO, O VALOR VAI NO CAMPO DO CAMINHO).
002060 01  LINHA-DETALHE-WS REDEFINES LINHA-REL-WS.
002070     05  TIPO-EXIBIDO-DET-WS     PIC X(20).
002080     05  CAMINHO-EXIBIDO-DET-WS  PIC X(90).
002090     05  FILLER                  PIC X(22).
002100*
002110 PROCEDURE DIVISION.
002120*
002130* MAINLINE -- ABRE OS ARQUIVOS, LE O PRIMEIRO REGISTRO (QUE TEM
002140* QUE SER O SUMARIO); SE O ARQUIVO ESTIVER VAZIO, SO AVISA E
002150* ENCERRA; SENAO IMPRIME O CABECALHO E RODA O LACO PRINCIPAL DE
002160* IMPRESSAO, UM BLOCO POR REGISTRO DE MUDANCA.
002170 000-INICIO.
002180     PERFORM 010-ABRE-ARQUIVOS.
002190     PERFORM 100-LE-PRIMEIRO.
002200     IF ARQUIVO-VAZIO-WS
002210         PERFORM 990-ARQUIVO-VAZIO
002220     ELSE
002230         PERFORM 200-CABECALHO
002240         PERFORM 300-VOLTA-MUDANCA THRU 300-VOLTA-MUDANCA-EXIT.
002250     PERFORM 900-ENCERRA.
002260     STOP RUN.
002270*
002280* ABRE O DIFF-OUT PARA LEITURA E O REPORT-OUT PARA GRAVACAO.
002290* QUALQUER STATUS DIFERENTE DE "00" ABORTA A RODADA NA HORA.
002300 010-ABRE-ARQUIVOS.
002310     OPEN INPUT DIFF-OUT.
002320     OPEN OUTPUT REPORT-OUT.
002330     IF ESTADO-DIF-WS NOT = "00"
002340         DISPLAY "ERRO AO ABRIR DIFF-OUT - STATUS " ESTADO-DIF-WS
002350         STOP RUN.
002360     IF ESTADO-REL-WS NOT = "00"
002370         DISPLAY "ERRO AO ABRIR REPORT-OUT - STATUS " ESTADO-REL-WS
002380         STOP RUN.
002390     IF UPSI-0-LIGADA-WS
002400         DISPLAY "DOCRPT - MODO DE RASTREIO LIGADO (UPSI-0)".
002410*
002420* O PRIMEIRO REGISTRO DO DIFF-OUT E SEMPRE O SUMARIO (GRAVADO
002430* ASSIM PELO 950-GRAVA-SUMARIO DO DOCDIFF).  SE O ARQUIVO VIER
002440* VAZIO, NAO HA SUMARIO PARA LER -- O PROGRAMA NAO TENTA LER
002450* NENHUM REGISTRO DE MUDANCA NESSE CASO (VER 000-INICIO).
002460 100-LE-PRIMEIRO.
002470     SET ARQUIVO-COM-DADOS-WS TO TRUE.
002480     READ DIFF-OUT
002490         AT END SET ARQUIVO-VAZIO-WS TO TRUE.
002500     IF ARQUIVO-COM-DADOS-WS
002510         ADD 1 TO QTD-LIDOS-WS
002520         MOVE ADDED-COUNT-SUM TO ADDED-COUNT-ED-WS
002530         MOVE DELETED-COUNT-SUM TO DELETED-COUNT-ED-WS
002540         MOVE MODIFIED-COUNT-SUM TO MODIFIED-COUNT-ED-WS
002550         MOVE MOVED-COUNT-SUM TO MOVED-COUNT-ED-WS.
002560*
002570*****************************************************************
002580* CABECALHO DO RELATORIO -- TOTAIS DA RODADA (NAO SOFREM FILTRO)
002590*****************************************************************
002600* IMPRIME O TITULO, A LINHA DE IGUAIS, AS QUATRO LINHAS DE
002610* TOTAIS (UMA POR TIPO DE MUDANCA) E O ROTULO "CHANGES:" QUE
002620* ABRE A LISTA DE BLOCOS -- SEMPRE NA MESMA ORDEM, SEM QUEBRA DE
002630* PAGINA ALEM DO TOPO-DE-FORMULARIO DA PRIMEIRA LINHA.
002640 200-CABECALHO.
002650     MOVE SPACES TO LINHA-CABEC-TITULO-WS.
002660     MOVE "DOCUMENT DIFF SUMMARY" TO TITULO-CABEC-WS.
002670     WRITE LINHA-IMPRESSAO FROM LINHA-CABEC-TITULO-WS
002680         AFTER ADVANCING TOP-OF-FORM.
002690     MOVE SPACES TO LINHA-CABEC-TITULO-WS.
002700     MOVE "=====================" TO TITULO-CABEC-WS.
002710     WRITE LINHA-IMPRESSAO FROM LINHA-CABEC-TITULO-WS
002720         AFTER ADVANCING 1 LINE.
002730     MOVE SPACES TO LINHA-CABEC-ROTULO-WS.
002740     MOVE "ADDED:" TO ROTULO-CABEC-WS.
002750     MOVE ADDED-COUNT-ED-WS TO VALOR-CABEC-WS.
002760     WRITE LINHA-IMPRESSAO FROM LINHA-CABEC-ROTULO-WS
002770         AFTER ADVANCING 1 LINE.
002780     MOVE SPACES TO LINHA-CABEC-ROTULO-WS.
002790     MOVE "DELETED:" TO ROTULO-CABEC-WS.
002800     MOVE DELETED-COUNT-ED-WS TO VALOR-CABEC-WS.
002810     WRITE LINHA-IMPRESSAO FROM LINHA-CABEC-ROTULO-WS
002820         AFTER ADVANCING 1 LINE.
002830     MOVE SPACES TO LINHA-CABEC-ROTULO-WS.
002840     MOVE "MODIFIED:" TO ROTULO-CABEC-WS.
002850     MOVE MODIFIED-COUNT-ED-WS TO VALOR-CABEC-WS.
002860     WRITE LINHA-IMPRESSAO FROM LINHA-CABEC-ROTULO-WS
002870         AFTER ADVANCING 1 LINE.
002880     MOVE SPACES TO LINHA-CABEC-ROTULO-WS.
002890     MOVE "MOVED:" TO ROTULO-CABEC-WS.
002900     MOVE MOVED-COUNT-ED-WS TO VALOR-CABEC-WS.
002910     WRITE LINHA-IMPRESSAO FROM LINHA-CABEC-ROTULO-WS
002920         AFTER ADVANCING 1 LINE.
002930     MOVE SPACES TO LINHA-IMPRESSAO.
002940     WRITE LINHA-IMPRESSAO AFTER ADVANCING 1 LINE.
002950     MOVE SPACES TO LINHA-CABEC-TITULO-WS.
002960     MOVE "CHANGES:" TO TITULO-CABEC-WS.
002970     WRITE LINHA-IMPRESSAO FROM LINHA-CABEC-TITULO-WS
002980         AFTER ADVANCING 1 LINE.
002990     MOVE SPACES TO LINHA-IMPRESSAO.
003000     WRITE LINHA-IMPRESSAO AFTER ADVANCING 1 LINE.
003010*
003020*****************************************************************
003030* UM BLOCO POR MUDANCA -- LACO PRINCIPAL DO RELATORIO
003040*****************************************************************
003050* LE O DIFF-OUT ATE O FIM, UM REGISTRO DE MUDANCA POR VEZ (O
003060* SUMARIO JA FOI CONSUMIDO EM 100-LE-PRIMEIRO), AVISA (SEM
003070* ABORTAR) SE O MARCADOR TIVER CARACTER FORA DA CLASSE
003080* MARCADOR-VALIDO, E MANDA IMPRIMIR O BLOCO CORRESPONDENTE.
003090 300-VOLTA-MUDANCA.
003100     READ DIFF-OUT INTO MUDANCA-WS
003110         AT END GO TO 300-VOLTA-MUDANCA-EXIT.
003120     ADD 1 TO QTD-LIDOS-WS.
003130     IF MARKER-MUD-WS IS NOT MARCADOR-VALIDO
003140         DISPLAY "AVISO - REGISTRO DE MUDANCA COM MARCADOR "
003150             "ESTRANHO: " MARKER-MUD-WS.
003160     PERFORM 400-IMPRIME-MUDANCA.
003170     ADD 1 TO QTD-IMPRESSOS-WS.
003180     GO TO 300-VOLTA-MUDANCA.
003190 300-VOLTA-MUDANCA-EXIT.
003200     EXIT.
003210*
003220* IMPRIME A LINHA PRINCIPAL DO BLOCO (TIPO + CAMINHO) E, CONFORME
003230* O TIPO DE MUDANCA, OS BLOCOS EXTRAS (OLD/NEW PATH PARA MOVED,
003240* OLD/NEW TITLE PARA RENAMED, OLD/NEW CONTENT PARA
003250* CONTENT_CHANGED) -- SEMPRE FECHANDO COM UMA LINHA EM BRANCO
003260* PARA SEPARAR DO PROXIMO BLOCO.
003270 400-IMPRIME-MUDANCA.
003280     PERFORM 410-DETERMINA-TIPO-EXIBIDO.
003290     PERFORM 420-DETERMINA-CAMINHO-EXIBIDO.
003300     MOVE SPACES TO LINHA-DETALHE-WS.
003310     MOVE TIPO-EXIBIDO-WS TO TIPO-EXIBIDO-DET-WS.
003320     MOVE CAMINHO-EXIBIDO-WS TO CAMINHO-EXIBIDO-DET-WS.
003330     WRITE LINHA-IMPRESSAO FROM LINHA-DETALHE-WS
003340         AFTER ADVANCING 1 LINE.
003350     IF CHANGE-TYPE-MUD-WS = "MOVED"
003360         PERFORM 440-IMPRIME-PATH-OLD-NEW.
003370     IF CHANGE-TYPE-MUD-WS = "RENAMED"
003380         PERFORM 450-IMPRIME-TITULOS.
003390     IF CHANGE-TYPE-MUD-WS = "CONTENT_CHANGED"
003400         PERFORM 460-IMPRIME-CONTEUDOS.
003410     MOVE SPACES TO LINHA-IMPRESSAO.
003420     WRITE LINHA-IMPRESSAO AFTER ADVANCING 1 LINE.
003430*
003440* TIPO SPELLED WITH SPACES -- TROCA O UNDERLINE DO CODIGO INTERNO
003450* PELO ESPACO QUE VAI PARA O RELATORIO (SECTION_ADDED -> SECTION
003460* ADDED, E ASSIM POR DIANTE).  O INSPECT REPLACING TROCA TODAS AS
003470* OCORRENCIAS DE UMA VEZ, NAO PRECISA DE LACO.
003480 410-DETERMINA-TIPO-EXIBIDO.
003490     MOVE CHANGE-TYPE-MUD-WS TO TIPO-EXIBIDO-WS.
003500     INSPECT TIPO-EXIBIDO-WS REPLACING ALL "_" BY " ".
003510*
003520* O CAMINHO EXIBIDO NA LINHA PRINCIPAL DO BLOCO E O CAMINHO NOVO
003530* QUANDO EXISTE (SECAO CONTINUA NO DOCUMENTO NOVO); SENAO O
003540* CAMINHO ANTIGO (SECAO SO EXISTIA NA VERSAO ANTIGA).  PARA
003550* SECTION_REMOVED SO O CAMINHO ANTIGO VEM PREENCHIDO; PARA
003560* TODOS OS OUTROS TIPOS O CAMINHO NOVO EXISTE E TEM PREFERENCIA.
003570 420-DETERMINA-CAMINHO-EXIBIDO.
003580     IF NEW-MARKER-PATH-MUD-WS NOT = SPACES
003590         MOVE NEW-MARKER-PATH-MUD-WS TO CAMINHO-EXIBIDO-WS
003600     ELSE
003610         MOVE OLD-MARKER-PATH-MUD-WS TO CAMINHO-EXIBIDO-WS.
003620*
003630* BLOCO EXTRA PARA SECAO MOVIDA -- MOSTRA OS DOIS CAMINHOS
003640* COMPLETOS (ANTIGO E NOVO), JA QUE A LINHA PRINCIPAL SO MOSTROU
003650* UM DOS DOIS.
003660 440-IMPRIME-PATH-OLD-NEW.
003670     MOVE SPACES TO LINHA-DETALHE-WS.
003680     MOVE "  OLD PATH:" TO TIPO-EXIBIDO-DET-WS.
003690     MOVE OLD-MARKER-PATH-MUD-WS TO CAMINHO-EXIBIDO-DET-WS.
003700     WRITE LINHA-IMPRESSAO FROM LINHA-DETALHE-WS
003710         AFTER ADVANCING 1 LINE.
003720     MOVE SPACES TO LINHA-DETALHE-WS.
003730     MOVE "  NEW PATH:" TO TIPO-EXIBIDO-DET-WS.
003740     MOVE NEW-MARKER-PATH-MUD-WS TO CAMINHO-EXIBIDO-DET-WS.
003750     WRITE LINHA-IMPRESSAO FROM LINHA-DETALHE-WS
003760         AFTER ADVANCING 1 LINE.
003770*
003780* BLOCO EXTRA PARA SECAO RENOMEADA -- MOSTRA O TITULO ANTIGO E O
003790* NOVO.
003800 450-IMPRIME-TITULOS.
003810     MOVE SPACES TO LINHA-DETALHE-WS.
003820     MOVE "  OLD TITLE:" TO TIPO-EXIBIDO-DET-WS.
003830     MOVE OLD-TITLE-MUD-WS TO CAMINHO-EXIBIDO-DET-WS.
003840     WRITE LINHA-IMPRESSAO FROM LINHA-DETALHE-WS
003850         AFTER ADVANCING 1 LINE.
003860     MOVE SPACES TO LINHA-DETALHE-WS.
003870     MOVE "  NEW TITLE:" TO TIPO-EXIBIDO-DET-WS.
003880     MOVE NEW-TITLE-MUD-WS TO CAMINHO-EXIBIDO-DET-WS.
003890     WRITE LINHA-IMPRESSAO FROM LINHA-DETALHE-WS
003900         AFTER ADVANCING 1 LINE.
003910*
003920* BLOCO EXTRA PARA SECAO COM CONTEUDO ALTERADO -- MOSTRA O
003930* CONTEUDO ANTIGO E O NOVO (CONTEXTO PEDIDO PELO USUARIO NA
003940* RODADA, LIGADO POR PADRAO PARA ESTE TIPO DE MUDANCA).
003950 460-IMPRIME-CONTEUDOS.
003960     MOVE SPACES TO LINHA-DETALHE-WS.
003970     MOVE "  OLD CONTENT:" TO TIPO-EXIBIDO-DET-WS.
003980     MOVE OLD-CONTENT-MUD-WS TO CAMINHO-EXIBIDO-DET-WS.
003990     WRITE LINHA-IMPRESSAO FROM LINHA-DETALHE-WS
004000         AFTER ADVANCING 1 LINE.
004010     MOVE SPACES TO LINHA-DETALHE-WS.
004020     MOVE "  NEW CONTENT:" TO TIPO-EXIBIDO-DET-WS.
004030     MOVE NEW-CONTENT-MUD-WS TO CAMINHO-EXIBIDO-DET-WS.
004040     WRITE LINHA-IMPRESSAO FROM LINHA-DETALHE-WS
004050         AFTER ADVANCING 1 LINE.
004060*
004070* FECHA OS DOIS ARQUIVOS E, SE O SWITCH DE RASTREIO ESTIVER
004080* LIGADO, MOSTRA NO CONSOLE QUANTOS REGISTROS FORAM LIDOS E
004090* QUANTAS MUDANCAS FORAM REALMENTE IMPRESSAS (CONFERENCIA RAPIDA
004100* DE RODADA PARA O OPERADOR).
004110 900-ENCERRA.
004120     CLOSE DIFF-OUT.
004130     CLOSE REPORT-OUT.
004140     IF UPSI-0-LIGADA-WS
004150         DISPLAY "DOCRPT - REGISTROS LIDOS: " QTD-LIDOS-WS
004160         DISPLAY "DOCRPT - MUDANCAS IMPRESSAS: " QTD-IMPRESSOS-WS.
004170*
004180*****************************************************************
004190* DIFF-OUT SEM O REGISTRO SUMARIO -- NADA A IMPRIMIR
004200*****************************************************************
004210* SE O PRIMEIRO READ DE 100-LE-PRIMEIRO JA BATER EM FIM DE
004220* ARQUIVO, O DIFF-OUT NAO TEM NEM O REGISTRO SUMARIO -- SO AVISA
004230* NO CONSOLE, SEM ESCREVER NADA NO REPORT-OUT (RQ-1855).
004240 990-ARQUIVO-VAZIO.
004250     DISPLAY "DOCRPT - ARQUIVO DIFF-OUT VAZIO - NADA A IMPRIMIR".

000100*****************************************************************
000110* DIFFREC  -  LEIAUTE DO REGISTRO DO ARQUIVO DIFF-OUT <DIFFREC.CPY>
000120*
000130* O ARQUIVO DIFF-OUT TRAZ, NESTA ORDEM:
000140*   - UM REGISTRO SUMARIO (TIPO-REG-DIF = "S"), UMA VEZ POR RODADA;
000150*   - UM REGISTRO DE MUDANCA (TIPO-REG-DIF = "M") POR SECAO QUE
000160*     MUDOU, JA FILTRADO PELO TIPO DE MUDANCA E/OU CAMINHO PEDIDOS
000170*     NA RODADA.
000180* OS DOIS TIPOS COMPARTILHAM A MESMA AREA FISICA VIA REDEFINES,
000190* DO MESMO JEITO QUE O CADASTRO DE CLIENTES COMPARTILHA A AREA
000200* PESSOA-FISICA/PESSOA-JURIDICA CONFORME TIPO-CLI.
000210*
000220* 95/12 L.AUGUSTO   - VERSAO INICIAL.
000230* 96/02 R.OLIVEIRA  - INCLUIDO O REGISTRO SUMARIO NO MESMO ARQUIVO
000240*                     (ANTES SAIA EM ARQUIVO SEPARADO).
000250*
000260 01  DIFF-OUT-REG.
000270     05  TIPO-REG-DIF                PIC X(01).
000280         88  REG-SUMARIO-DIF             VALUE "S".
000290         88  REG-MUDANCA-DIF              VALUE "M".
000300     05  FILLER                      PIC X(459).
000310*
000320 01  SUMARIO-REG REDEFINES DIFF-OUT-REG.
000330     05  TIPO-REG-SUM                PIC X(01).
000340     05  ADDED-COUNT-SUM             PIC 9(04).
000350     05  DELETED-COUNT-SUM           PIC 9(04).
000360     05  MODIFIED-COUNT-SUM          PIC 9(04).
000370     05  MOVED-COUNT-SUM             PIC 9(04).
000380     05  FILLER                      PIC X(443).
000390*
000400 01  MUDANCA-REG REDEFINES DIFF-OUT-REG.
000410     05  TIPO-REG-MUD                PIC X(01).
000420     05  SECTION-ID-MUD              PIC X(12).
000430     05  CHANGE-TYPE-MUD             PIC X(15).
000440         88  MUDANCA-ADICIONADA          VALUE "SECTION_ADDED".
000450         88  MUDANCA-REMOVIDA            VALUE "SECTION_REMOVED".
000460         88  MUDANCA-CONTEUDO            VALUE "CONTENT_CHANGED".
000470         88  MUDANCA-RENOMEADA           VALUE "RENAMED".
000480         88  MUDANCA-MOVIDA              VALUE "MOVED".
000490         88  MUDANCA-INALTERADA          VALUE "UNCHANGED".
000500     05  MARKER-MUD                  PIC X(12).
000510     05  OLD-MARKER-PATH-MUD         PIC X(60).
000520     05  NEW-MARKER-PATH-MUD         PIC X(60).
000530     05  OLD-ID-PATH-MUD             PIC X(60).
000540     05  NEW-ID-PATH-MUD             PIC X(60).
000550     05  OLD-TITLE-MUD               PIC X(30).
000560     05  NEW-TITLE-MUD               PIC X(30).
000570     05  OLD-CONTENT-MUD             PIC X(60).
000580     05  NEW-CONTENT-MUD             PIC X(60).

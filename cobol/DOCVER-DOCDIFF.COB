000100*****************************************************************
000110* PROGRAM-ID.  DOCDIFF
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140*
000150 PROGRAM-ID. DOCDIFF.
000160 AUTHOR. LUIS AUGUSTO.
000170 INSTALLATION. DEPTO DE SISTEMAS - JURIDICO.
000180 DATE-WRITTEN. 07/12/94.
000190 DATE-COMPILED.
000200 SECURITY. CONFIDENCIAL - USO INTERNO.
000210*
000220*    ESTE PROGRAMA COMPARA DUAS VERSOES DE UM MESMO DOCUMENTO
000230*    (CONTRATO, NORMA, PARECER) ORGANIZADO EM SECOES COM
000240*    MARCADOR DE CLAUSULA (CAPITULO, NUMERO, ALINEA).  LE AS
000250*    SECOES DA VERSAO ANTIGA (OLD-SECTIONS) E DA VERSAO NOVA
000260*    (NEW-SECTIONS), CASA AS SECOES PELO MARCADOR E PELA
000270*    POSICAO NA HIERARQUIA, CLASSIFICA CADA SECAO COMO
000280*    INCLUIDA, EXCLUIDA, COM CONTEUDO ALTERADO, RENOMEADA,
000290*    MOVIDA OU INALTERADA, E GRAVA O EXTRATO DIFF-OUT QUE
000300*    ALIMENTA O RELATORIO IMPRESSO DO PROGRAMA DOCRPT.
000310*
000320*    AS DUAS VERSOES CHEGAM EM ARQUIVOS SEPARADOS, JA EM ORDEM
000330*    DE LEITURA EM PROFUNDIDADE (PAI ANTES DOS FILHOS) -- O
000340*    PROGRAMA NAO FAZ NENHUM SORT, SO CONFIA NA ORDEM DE ENTRADA
000350*    E NO CAMPO LEVEL-SEC PARA RECONSTRUIR A ARVORE.
000360*
000370*    HISTORICO DE ALTERACOES
000380*    -----------------------------------------------------------
000390*    94/12/07 L.AUGUSTO   RQ-1123  VERSAO INICIAL - COMPARATIVO
000400*                                  DE VERSOES DO CONTRATO PADRAO.
000410*    95/03/14 L.AUGUSTO   RQ-1188  AJUSTADA A CHAVE DE CASAMENTO
000420*                                  PARA MARCADOR + CAMINHO DO PAI.
000430*    95/08/02 R.OLIVEIRA  RQ-1244  INCLUIDA A FASE DE SECOES
000440*                                  MOVIDAS (CASAMENTO POR
000450*                                  MARCADOR, SEM O CAMINHO).
000460*    95/11/09 R.OLIVEIRA  RQ-1266  CALCULO DE SEMELHANCA DE
000470*                                  CONTEUDO (PALAVRAS EM COMUM)
000480*                                  PARA SECAO MOVIDA E ALTERADA.
000490*    96/02/20 L.AUGUSTO   RQ-1301  REGISTRO SUMARIO PASSOU A SAIR
000500*                                  NO PROPRIO ARQUIVO DIFF-OUT.
000510*    96/09/17 M.SANTOS    RQ-1388  VALIDACAO DE MARCADOR DUPLICADO
000520*                                  DENTRO DO MESMO PAI (ABORTA
000530*                                  O PROCESSAMENTO).
000540*    97/04/03 M.SANTOS    RQ-1455  FILTRO DE SAIDA POR TIPO DE
000550*                                  MUDANCA (ATE 6 TIPOS).
000560*    97/10/22 J.SILVA     RQ-1522  FILTRO DE SAIDA POR CAMINHO DA
000570*                                  SECAO (CAMINHO ANTIGO OU NOVO).
000580*    98/11/20 M.SANTOS    RQ-1699  REVISAO GERAL PARA A VIRADA DO
000590*                                  ANO 2000 - ARQUIVO NAO TEM
000600*                                  CAMPO DE DATA, SEM IMPACTO.
000610*    99/02/09 M.SANTOS    RQ-1712  TESTE DE REGRESSAO ANO 2000
000620*                                  CONCLUIDO SEM PENDENCIAS.
000630*    00/06/15 J.SILVA     RQ-1855  AUMENTADO O LIMITE DE SECOES
000640*                                  POR VERSAO DE 120 PARA 200.
000650*    01/09/11 L.AUGUSTO   RQ-1930  PEQUENOS AJUSTES DE MENSAGEM
000660*                                  NO ERRO DE MARCADOR DUPLICADO.
000670*    02/05/06 L.AUGUSTO   RQ-1958  CORRIGIDO O CAMINHO-PAI DA
000680*                                  MENSAGEM DE ERRO QUANDO O
000690*                                  MARCADOR DUPLICADO ESTA ABAIXO
000700*                                  DO PRIMEIRO NIVEL (VER NOTA EM
000710*                                  350-VALIDA-MARCADOR-ANT E EM
000720*                                  355-VALIDA-MARCADOR-NOV).
000730*
000740 ENVIRONMENT DIVISION.
000750*
000760* CONFIGURATION SECTION -- MAQUINA DE COMPILACAO/EXECUCAO E OS
000770* NOMES ESPECIAIS QUE O PROGRAMA USA (CLASSE DE CARACTER VALIDO
000780* PARA MARCADOR E O SWITCH DE RASTREIO UPSI-0, LIGADO NO JCL/
000790* SCRIPT DE EXECUCAO QUANDO SE QUER ACOMPANHAR A RODADA).
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER. PENTIUM-100.
000820 OBJECT-COMPUTER. PENTIUM-100.
000830 SPECIAL-NAMES.
000840     CLASS MARCADOR-VALIDO IS "A" THRU "Z", "0" THRU "9",
000850                               "(", ")", "-", " "
000860     SWITCH-0 IS UPSI-0-WS ON STATUS IS UPSI-0-LIGADA-WS
000870                            OFF STATUS IS UPSI-0-DESLIG-WS.
000880*
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910*
000920* ARQUIVO DE ENTRADA COM AS SECOES DA VERSAO ANTIGA DO DOCUMENTO,
000930* EM ORDEM DE PROFUNDIDADE (LAYOUT EM SECREC.CPY).
000940     SELECT OLD-SECTIONS ASSIGN TO DISK
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS ESTADO-OLD-WS.
000970*
000980* ARQUIVO DE ENTRADA COM AS SECOES DA VERSAO NOVA DO DOCUMENTO,
000990* MESMO LAYOUT DO ANTIGO, MESMA CONVENCAO DE ORDEM.
001000     SELECT NEW-SECTIONS ASSIGN TO DISK
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS ESTADO-NEW-WS.
001030*
001040* EXTRATO DE SAIDA -- UM REGISTRO SUMARIO SEGUIDO DOS REGISTROS
001050* DE MUDANCA JA FILTRADOS.  E LIDO PELO DOCRPT PARA IMPRIMIR O
001060* RELATORIO.
001070     SELECT DIFF-OUT ASSIGN TO DISK
001080         ORGANIZATION IS LINE SEQUENTIAL
001090         FILE STATUS IS ESTADO-DIF-WS.
001100*
001110 DATA DIVISION.
001120 FILE SECTION.
001130*
001140* REGISTRO DE SECAO DA VERSAO ANTIGA -- 179 BYTES, LAYOUT
001150* PADRONIZADO NO COPYBOOK SECREC (COMPARTILHADO COM O NEW-SECTIONS
001160* E COM O DOCRPT ATRAVES DO DIFFREC).
001170 FD  OLD-SECTIONS
001180     LABEL RECORD IS STANDARD
001190     VALUE OF FILE-ID IS "OLDSEC.TXT".
001200     COPY SECREC.
001210*
001220* O REGISTRO DA VERSAO NOVA E LIDO "INTO SECTION-REG" (O MESMO
001230* GRUPO DO OLD-SECTIONS, JA DEFINIDO PELO COPY ACIMA) -- POR ISSO
001240* AQUI SO PRECISA DE UMA AREA-PONTE DO TAMANHO DO REGISTRO, SEM
001250* REPETIR OS CAMPOS.
001260 FD  NEW-SECTIONS
001270     LABEL RECORD IS STANDARD
001280     VALUE OF FILE-ID IS "NEWSEC.TXT".
001290 01  SECTION-REG-NOV.
001300     05  FILLER                      PIC X(179).
001310*
001320* REGISTRO DE SAIDA -- 460 BYTES, DUAS VISOES (SUMARIO/MUDANCA)
001330* DEFINIDAS POR REDEFINES NO COPYBOOK DIFFREC, DISTINGUIDAS PELO
001340* PRIMEIRO BYTE (TIPO-REG-DIF = "S" OU "M").
001350 FD  DIFF-OUT
001360     LABEL RECORD IS STANDARD
001370     VALUE OF FILE-ID IS "DIFFOUT.TXT".
001380     COPY DIFFREC.
001390*
001400 WORKING-STORAGE SECTION.
001410*
001420* STATUS DE ARQUIVO -- DOIS DIGITOS PADRAO COBOL, TESTADOS LOGO
001430* APOS CADA OPEN.
001440 77  ESTADO-OLD-WS               PIC X(02).
001450 77  ESTADO-NEW-WS               PIC X(02).
001460 77  ESTADO-DIF-WS               PIC X(02).
001470*
001480* SWITCH DE RASTREIO DE EXECUCAO -- LIGADO PELO OPERADOR NO JCL
001490* OU NA LINHA DE COMANDO (UPSI-0) QUANDO SE QUER VER MENSAGENS
001500* EXTRAS DE DEPURACAO NO CONSOLE.  NAO PRECISA DE ACCEPT, O
001510* RUN-TIME JA POSICIONA O SWITCH ANTES DO PROGRAMA COMECAR.
001520 77  UPSI-0-WS                   PIC X(01).
001530     88  UPSI-0-LIGADA-WS            VALUE "1".
001540     88  UPSI-0-DESLIG-WS            VALUE "0".
001550*
001560* CONTADORES DE LINHAS OCUPADAS NAS TABELAS DE MARCADORES.
001570 77  QTD-OLD-TAB                 PIC 9(03) COMP VALUE ZERO.
001580 77  QTD-NOVA-TAB                PIC 9(03) COMP VALUE ZERO.
001590*
001600* INDICES DE PERCURSO -- IDX-OLD-WS E O INDICE MESTRE DO LACO
001610* PRINCIPAL (VARRE A TABELA ANTIGA DA PONTA A PONTA NAS FASES DE
001620* CASAMENTO EXATO, MOVIDA E SOBRAS; E REAPROVEITADO TAMBEM PARA
001630* VARRER A TABELA NOVA EM 720-SOBRAS-NOVAS, VER NOTA NAQUELE
001640* PARAGRAFO).  IDX-NOV-ACHADO-WS GUARDA A POSICAO NA TABELA NOVA
001650* ONDE UMA BUSCA ACHOU (OU NAO ACHOU) CORRESPONDENCIA.
001660 77  IDX-OLD-WS                  PIC 9(03) COMP VALUE ZERO.
001670 77  IDX-NOV-ACHADO-WS           PIC 9(03) COMP VALUE ZERO.
001680*
001690* INDICE DE BUSCA DE MARCADOR DUPLICADO (VALIDACAO DE CHAVE
001700* REPETIDA DENTRO DO MESMO PAI, ANTIGA E NOVA).
001710 77  IDX-DUP-WS                  PIC 9(03) COMP VALUE ZERO.
001720*
001730* INDICE DE NIVEL -- USADO EM VARIOS LACOS QUE PERCORREM A PILHA
001740* DE ANCESTRAIS OU O CAMINHO DE UMA SECAO, NIVEL A NIVEL (ATE 5
001750* DEGRAUS, LIMITE DA PILHA-ANCESTRAL-WS E DOS CAMPOS DE CAMINHO
001760* DAS TABELAS).
001770 77  IDX-NIVEL-WS                PIC 9(02) COMP VALUE ZERO.
001780*
001790* INDICE DA LISTA DE TIPOS DE MUDANCA PEDIDOS COMO FILTRO (ATE 6
001800* TIPOS, VER PARAMETROS-WS).
001810 77  IDX-TIPO-WS                 PIC 9(02) COMP VALUE ZERO.
001820*
001830* INDICES DA MONTAGEM DO CAMINHO FORMATADO (format_marker_path) --
001840* IDX-FMT-WS PERCORRE OS NIVEIS A JUNTAR, PONTEIRO-FMT-WS E O
001850* PONTEIRO DE STRING QUE VAI AVANCANDO CAMINHO-FORMATADO-WS.
001860 77  IDX-FMT-WS                  PIC 9(02) COMP VALUE ZERO.
001870 77  PONTEIRO-FMT-WS              PIC 9(03) COMP VALUE ZERO.
001880*
001890* INDICES DA SEPARACAO DE PALAVRAS PARA O CALCULO DE SEMELHANCA
001900* (JACCARD) -- IDX-W-WS/IDX-W2-WS PERCORREM A TABELA BRUTA DE
001910* PALAVRAS (COM REPETIDAS) E A TABELA JA SEM REPETIDAS; IDX-PAL-
001920* ANT-WS/IDX-PAL-NOV-WS PERCORREM AS DUAS LISTAS DISTINTAS NA
001930* CONTAGEM DA INTERSECAO.
001940 77  IDX-W-WS                    PIC 9(02) COMP VALUE ZERO.
001950 77  IDX-W2-WS                   PIC 9(02) COMP VALUE ZERO.
001960 77  IDX-PAL-ANT-WS               PIC 9(02) COMP VALUE ZERO.
001970 77  IDX-PAL-NOV-WS               PIC 9(02) COMP VALUE ZERO.
001980*
001990* CONTADORES DO CALCULO DE JACCARD -- QUANTAS PALAVRAS DISTINTAS
002000* EXISTEM NAS DUAS LISTAS (INTERSECAO) E NA UNIAO DAS DUAS.
002010 77  INTERSECAO-CT                PIC 9(02) COMP VALUE ZERO.
002020 77  UNIAO-CT                     PIC 9(02) COMP VALUE ZERO.
002030*
002040* CONTROLE DA TABELA DE ESTAGIO (VER TABELA-ESTAGIO-WS MAIS
002050* ABAIXO) -- QTD-STAGE-WS E QUANTAS MUDANCAS FICARAM GUARDADAS,
002060* IDX-STAGE-WS PERCORRE A TABELA NA HORA DE GRAVAR NO DIFF-OUT.
002070 77  IDX-STAGE-WS                 PIC 9(03) COMP VALUE ZERO.
002080 77  QTD-STAGE-WS                 PIC 9(03) COMP VALUE ZERO.
002090*
002100* MARCADOR E NIVEL DA SECAO DUPLICADA (USADOS SO NA MENSAGEM DE
002110* ERRO FATAL DE 900-ERRO-MARCADOR-DUP).
002120 77  MARCADOR-ERRO-WS             PIC X(12) VALUE SPACES.
002130 77  NIVEL-ERRO-WS                PIC 9(02) VALUE ZERO.
002140*
002150* PILHA DE ANCESTRAIS -- ATUALIZADA A CADA REGISTRO LIDO, USADA
002160* PARA MONTAR O CAMINHO DE MARCADORES E DE IDS DA SECAO CORRENTE.
002170* A POSICAO PILHA-MARCADOR-WS(N) GUARDA O MARCADOR DO ANCESTRAL
002180* QUE ESTA NO NIVEL N; QUANDO UMA SECAO NO NIVEL N E LIDA, A
002190* POSICAO N DA PILHA E SOBRESCRITA COM O MARCADOR DELA MESMA
002200* (VIRANDO O ANCESTRAL DE QUALQUER FILHO QUE VIER A SEGUIR).
002210 01  PILHA-ANCESTRAL-WS.
002220     05  PILHA-MARCADOR-WS OCCURS 5 TIMES     PIC X(12).
002230     05  PILHA-ID-WS       OCCURS 5 TIMES     PIC X(12).
002240     05  FILLER                               PIC X(12).
002250*
002260* TABELA DE MARCADORES DA VERSAO ANTIGA (OLD) -- UMA LINHA POR
002270* SECAO LIDA DE OLD-SECTIONS, NA ORDEM DE ENTRADA (LIMITE DE 200
002280* SECOES POR VERSAO, AUMENTADO DE 120 EM 00/06/15, RQ-1855).
002290 01  TABELA-ANTIGA-WS.
002300     05  ANTIGA-TAB OCCURS 200 TIMES.
002310* MARCADOR DE CLAUSULA DA SECAO (CHAVE DE CASAMENTO, JUNTO COM
002320* CHAVE-PAI-ANT).
002330         10  MARCADOR-ANT             PIC X(12).
002340* CAMINHO DO PAI CONCATENADO (ATE 4 MARCADORES ANCESTRAIS) --
002350* MONTADO EM 332-COPIA-CHAVE-PAI, USADO PARA DISTINGUIR SECOES
002360* COM O MESMO MARCADOR MAS PAIS DIFERENTES.
002370         10  CHAVE-PAI-ANT            PIC X(48).
002380* IDENTIFICADOR ESTAVEL DA SECAO (NAO MUDA DE VERSAO PARA
002390* VERSAO, MESMO QUE O MARCADOR OU O TEXTO MUDEM).
002400         10  SECAO-ID-ANT             PIC X(12).
002410* TITULO DA SECAO -- PODE VIR EM BRANCO.
002420         10  TITULO-ANT               PIC X(30).
002430* TEXTO DA SECAO (UMA LINHA SO).
002440         10  CONTEUDO-ANT             PIC X(60).
002450* NIVEL DE ANINHAMENTO, 1 = TOPO.
002460         10  NIVEL-ANT                PIC 9(02).
002470* CAMINHO COMPLETO DE MARCADORES E DE IDS ATE ESTA SECAO
002480* (ANCESTRAIS + ELA MESMA), ATE 5 DEGRAUS -- USADO PELO
002490* format_marker_path NA HORA DE GRAVAR O REGISTRO DE MUDANCA.
002500         10  CAMINHO-MARC-ANT OCCURS 5 TIMES  PIC X(12).
002510         10  CAMINHO-ID-ANT   OCCURS 5 TIMES  PIC X(12).
002520* INDICADOR SE A SECAO JA FOI CASADA COM ALGUMA DA VERSAO NOVA
002530* (EXATO OU MOVIDA) -- SE FICAR "N" ATE O FIM, VIRA SECTION_REMOVED.
002540         10  CASADA-ANT               PIC X(01) VALUE "N".
002550             88  SECAO-CASADA-ANT         VALUE "S".
002560             88  SECAO-NAO-CASADA-ANT     VALUE "N".
002570         10  FILLER                   PIC X(12).
002580*
002590* TABELA DE MARCADORES DA VERSAO NOVA (NEW) -- MESMO LAYOUT E
002600* MESMA CONVENCAO DA TABELA ANTIGA, SO QUE PARA NEW-SECTIONS.
002610 01  TABELA-NOVA-WS.
002620     05  NOVA-TAB OCCURS 200 TIMES.
002630         10  MARCADOR-NOV             PIC X(12).
002640         10  CHAVE-PAI-NOV            PIC X(48).
002650         10  SECAO-ID-NOV             PIC X(12).
002660         10  TITULO-NOV               PIC X(30).
002670         10  CONTEUDO-NOV             PIC X(60).
002680         10  NIVEL-NOV                PIC 9(02).
002690         10  CAMINHO-MARC-NOV OCCURS 5 TIMES  PIC X(12).
002700         10  CAMINHO-ID-NOV   OCCURS 5 TIMES  PIC X(12).
002710* SE FICAR "N" ATE O FIM, A SECAO NOVA VIRA SECTION_ADDED.
002720         10  CASADA-NOV               PIC X(01) VALUE "N".
002730             88  SECAO-CASADA-NOV         VALUE "S".
002740             88  SECAO-NAO-CASADA-NOV     VALUE "N".
002750         10  FILLER                   PIC X(12).
002760*
002770* AREA DE MONTAGEM DA CHAVE-PAI (CONCATENA ATE 4 MARCADORES
002780* ANCESTRAIS) -- REAPROVEITADA PARA OLD E PARA NEW.  A VISAO
002790* REDEFINIDA EM TABELA DE 4 POSICOES E O QUE PERMITE COPIAR
002800* NIVEL A NIVEL SEM STRING/UNSTRING.
002810 01  CHAVE-PAI-SCRATCH-WS         PIC X(48).
002820 01  CHAVE-PAI-NIVEL-WS REDEFINES CHAVE-PAI-SCRATCH-WS.
002830     05  CHAVE-PAI-NIVEL-TAB OCCURS 4 TIMES  PIC X(12).
002840*
002850* AREA DE FORMATACAO DE CAMINHO (format_marker_path) -- RECEBE OS
002860* NIVEIS A JUNTAR (CAMINHO-NIVEIS-FMT-WS) E QUANTOS SAO
002870* (QTD-NIVEIS-FMT-WS); QUEM CHAMA 800-FORMATA-CAMINHO TEM QUE
002880* PREENCHER OS DOIS ANTES, SENAO O CAMINHO SAI EM BRANCO.
002890 01  FORMATA-CAMINHO-WS.
002900     05  CAMINHO-NIVEIS-FMT-WS OCCURS 5 TIMES  PIC X(12).
002910     05  QTD-NIVEIS-FMT-WS            PIC 9(02) COMP VALUE ZERO.
002920     05  FILLER                       PIC X(02).
002930 01  CAMINHO-FORMATADO-WS         PIC X(60).
002940*
002950* VISAO ALTERNATIVA DE CAMINHO-FORMATADO-WS CARACTER A CARACTER,
002960* USADA SO EM DEPURACAO QUANDO O SWITCH DE RASTREIO (UPSI-0) ESTA
002970* LIGADO -- IGUAL A FORMA COMO A CHAVE-PAI E VISTA NIVEL A NIVEL.
002980 01  CAMINHO-FORMATADO-TAB-WS REDEFINES CAMINHO-FORMATADO-WS.
002990     05  CAMINHO-FORMATADO-CAR-WS OCCURS 60 TIMES  PIC X(01).
003000*
003010* PARAMETROS DA RODADA (FILTROS) -- LIDOS DO CONSOLE EM
003020* 100-LE-PARAMETROS.  LINHA-TIPOS-WS TRAZ ATE 6 TIPOS DE MUDANCA
003030* SEPARADOS POR ESPACO (BRANCO = SEM FILTRO, PASSA TUDO);
003040* CAMINHO-FILTRO-WS TRAZ UM CAMINHO EXATO (BRANCO = SEM FILTRO).
003050 01  PARAMETROS-WS.
003060     05  LINHA-TIPOS-WS            PIC X(90) VALUE SPACES.
003070     05  TIPOS-FILTRO-WS OCCURS 6 TIMES      PIC X(15) VALUE SPACES.
003080     05  QTD-TIPOS-FILTRO-WS          PIC 9(01) COMP VALUE ZERO.
003090     05  CAMINHO-FILTRO-WS         PIC X(60) VALUE SPACES.
003100     05  FILLER                    PIC X(09) VALUE SPACES.
003110*
003120* SWITCHES DE RESULTADO DOS DOIS FILTROS -- TESTADOS EM
003130* 860-GRAVA-MUDANCA PARA DECIDIR SE A MUDANCA VAI PARA O ARQUIVO.
003140 77  FILTRO-TIPO-SW-WS           PIC X(01) VALUE "S".
003150     88  FILTRO-TIPO-OK-WS           VALUE "S".
003160     88  FILTRO-TIPO-NAO-OK-WS       VALUE "N".
003170 77  FILTRO-CAMINHO-SW-WS        PIC X(01) VALUE "S".
003180     88  FILTRO-CAMINHO-OK-WS        VALUE "S".
003190     88  FILTRO-CAMINHO-NAO-OK-WS    VALUE "N".
003200*
003210* CONTADORES DO SUMARIO -- OS TOTAIS SAO DA RODADA INTEIRA,
003220* INDEPENDENTE DO FILTRO DE SAIDA (VALEM PARA TODAS AS MUDANCAS
003230* CLASSIFICADAS, MESMO AS QUE NAO FOREM GRAVADAS NO ARQUIVO).
003240* MODIFIED-COUNT-WS SOMA CONTENT_CHANGED E RENAMED JUNTOS; UMA
003250* SECAO MOVIDA QUE TAMBEM MUDA DE TITULO OU CONTEUDO CONTA NOS
003260* DOIS CONTADORES (MOVED-COUNT-WS E MODIFIED-COUNT-WS).
003270 77  ADDED-COUNT-WS               PIC 9(04) COMP VALUE ZERO.
003280 77  DELETED-COUNT-WS             PIC 9(04) COMP VALUE ZERO.
003290 77  MODIFIED-COUNT-WS            PIC 9(04) COMP VALUE ZERO.
003300 77  MOVED-COUNT-WS               PIC 9(04) COMP VALUE ZERO.
003310*
003320* SEMELHANCA DE CONTEUDO (JACCARD DE PALAVRAS) -- AREAS DE
003330* TRABALHO DO CALCULO EM 600-CALCULA-SIMILARIDADE.
003340* CONTEUDO-COMPARA-1/2-WS RECEBEM OS DOIS TEXTOS A COMPARAR;
003350* RAW-PAL-TAB E O RESULTADO BRUTO DO UNSTRING (PODE TER
003360* PALAVRAS REPETIDAS); PALAVRA-ANT-TAB/PALAVRA-NOV-TAB SAO AS
003370* LISTAS JA SEM REPETICAO, UMA PARA CADA LADO DA COMPARACAO.
003380 01  CONTEUDO-COMPARA-1-WS        PIC X(60) VALUE SPACES.
003390 01  CONTEUDO-COMPARA-2-WS        PIC X(60) VALUE SPACES.
003400 01  RAW-PAL-TAB OCCURS 15 TIMES  PIC X(15) VALUE SPACES.
003410 01  PALAVRA-TESTE-WS             PIC X(15) VALUE SPACES.
003420 01  PALAVRA-ANT-TAB OCCURS 15 TIMES  PIC X(15) VALUE SPACES.
003430 01  QTD-PALAVRA-ANT-WS           PIC 9(02) COMP VALUE ZERO.
003440 01  PALAVRA-NOV-TAB OCCURS 15 TIMES  PIC X(15) VALUE SPACES.
003450 01  QTD-PALAVRA-NOV-WS           PIC 9(02) COMP VALUE ZERO.
003460* RESULTADO DA SEMELHANCA, 4 CASAS DECIMAIS (0.0000 A 1.0000) --
003470* A VISAO EDITADA SIMILARIDADE-ED-WS E SO PARA CONFERIR O VALOR
003480* EM TELA/RELATORIO DE DEPURACAO QUANDO PRECISO, SEM O PONTO
003490* DECIMAL IMPLICITO.
003500 01  SIMILARIDADE-WS              PIC 9V9999 VALUE ZERO.
003510 01  SIMILARIDADE-ED-WS REDEFINES SIMILARIDADE-WS PIC 9(05).
003520*
003530* AS MUDANCAS QUE PASSAREM PELO FILTRO FICAM GUARDADAS AQUI ATE
003540* O FIM DA COMPARACAO, PORQUE O REGISTRO SUMARIO (COM OS TOTAIS
003550* FINAIS) TEM QUE SER O PRIMEIRO REGISTRO DO ARQUIVO DIFF-OUT.
003560* CADA POSICAO GUARDA UMA COPIA DO REGISTRO DE 460 BYTES INTEIRO
003570* (JA NO FORMATO MUDANCA-REG), PRONTA PARA SER ESCRITA COMO ESTA.
003580 01  TABELA-ESTAGIO-WS.
003590     05  MUDANCA-STAGE-TAB OCCURS 500 TIMES  PIC X(460).
003600*
003610 PROCEDURE DIVISION.
003620*
003630* MAINLINE -- ABRE OS ARQUIVOS DE ENTRADA, LE OS PARAMETROS DA
003640* RODADA, CARREGA AS DUAS TABELAS DE MARCADORES, RODA AS QUATRO
003650* FASES DE CLASSIFICACAO NA ORDEM DA REGRA DE NEGOCIO (EXATO,
003660* MOVIDA, SOBRAS ANTIGAS, SOBRAS NOVAS), GRAVA O SUMARIO (QUE
003670* ARRASTA AS MUDANCAS JA EM ESTAGIO) E ENCERRA.
003680 000-INICIO.
003690     PERFORM 010-ABRE-ARQUIVOS.
003700     PERFORM 100-LE-PARAMETROS.
003710     PERFORM 300-CARREGA-ANTIGAS THRU 300-CARREGA-ANTIGAS-EXIT.
003720     PERFORM 320-CARREGA-NOVAS THRU 320-CARREGA-NOVAS-EXIT.
003730     PERFORM 400-CASAMENTO-EXATO VARYING IDX-OLD-WS FROM 1 BY 1
003740         UNTIL IDX-OLD-WS > QTD-OLD-TAB.
003750     PERFORM 500-CASAMENTO-MOVIDA VARYING IDX-OLD-WS FROM 1 BY 1
003760         UNTIL IDX-OLD-WS > QTD-OLD-TAB.
003770     PERFORM 700-SOBRAS-ANTIGAS VARYING IDX-OLD-WS FROM 1 BY 1
003780         UNTIL IDX-OLD-WS > QTD-OLD-TAB.
003790     PERFORM 720-SOBRAS-NOVAS VARYING IDX-OLD-WS FROM 1 BY 1
003800         UNTIL IDX-OLD-WS > QTD-NOVA-TAB.
003810     PERFORM 950-GRAVA-SUMARIO.
003820     PERFORM 990-ENCERRA.
003830     STOP RUN.
003840*
003850* ABRE OS DOIS ARQUIVOS DE ENTRADA (SO ELES -- O DIFF-OUT E
003860* ABERTO MAIS TARDE, EM 950-GRAVA-SUMARIO, PARA GARANTIR QUE O
003870* SUMARIO SEJA O PRIMEIRO REGISTRO GRAVADO).  QUALQUER STATUS
003880* DIFERENTE DE "00" ABORTA A RODADA NA HORA.
003890 010-ABRE-ARQUIVOS.
003900     OPEN INPUT OLD-SECTIONS.
003910     OPEN INPUT NEW-SECTIONS.
003920     IF ESTADO-OLD-WS NOT = "00"
003930         DISPLAY "ERRO AO ABRIR OLD-SECTIONS - STATUS " ESTADO-OLD-WS
003940         STOP RUN.
003950     IF ESTADO-NEW-WS NOT = "00"
003960         DISPLAY "ERRO AO ABRIR NEW-SECTIONS - STATUS " ESTADO-NEW-WS
003970         STOP RUN.
003980*
003990* PARAMETROS DA RODADA -- LISTA DE TIPOS (ATE 6, SEPARADOS POR
004000* ESPACO, BRANCO = TODOS) E CAMINHO EXATO (BRANCO = TODOS).
004010* AS DUAS LINHAS SAO LIDAS DO CONSOLE (VINDAS DO JCL/SCRIPT QUE
004020* CHAMA O PROGRAMA); DEPOIS DE SEPARAR OS TIPOS, CONTA-SE QUANTOS
004030* FORAM REALMENTE INFORMADOS PARA A ROTINA DE FILTRO SABER SE HA
004040* FILTRO OU NAO.
004050 100-LE-PARAMETROS.
004060     ACCEPT LINHA-TIPOS-WS FROM CONSOLE.
004070     ACCEPT CAMINHO-FILTRO-WS FROM CONSOLE.
004080     IF UPSI-0-LIGADA-WS
004090         DISPLAY "DOCDIFF - MODO DE RASTREIO LIGADO (UPSI-0)".
004100     UNSTRING LINHA-TIPOS-WS DELIMITED BY ALL SPACE
004110         INTO TIPOS-FILTRO-WS (1) TIPOS-FILTRO-WS (2)
004120              TIPOS-FILTRO-WS (3) TIPOS-FILTRO-WS (4)
004130              TIPOS-FILTRO-WS (5) TIPOS-FILTRO-WS (6).
004140     MOVE ZERO TO QTD-TIPOS-FILTRO-WS.
004150     PERFORM 110-CONTA-TIPO VARYING IDX-TIPO-WS FROM 1 BY 1
004160         UNTIL IDX-TIPO-WS > 6.
004170*
004180* CONTA QUANTAS DAS 6 POSICOES DE TIPOS-FILTRO-WS FORAM
004190* REALMENTE PREENCHIDAS PELO UNSTRING ACIMA.
004200 110-CONTA-TIPO.
004210     IF TIPOS-FILTRO-WS (IDX-TIPO-WS) NOT = SPACES
004220         ADD 1 TO QTD-TIPOS-FILTRO-WS.
004230*
004240*****************************************************************
004250* CARGA DA TABELA DE MARCADORES -- VERSAO ANTIGA (OLD-SECTIONS)
004260*****************************************************************
004270* LE O ARQUIVO OLD-SECTIONS DO INICIO AO FIM, UMA SECAO POR VEZ,
004280* MONTANDO A LINHA CORRESPONDENTE DA TABELA-ANTIGA-WS E VALIDANDO
004290* MARCADOR DUPLICADO A CADA SECAO LIDA (NAO SO NO FINAL) -- ASSIM
004300* O ERRO FATAL, SE HOUVER, APARECE JA NA PRIMEIRA SECAO REPETIDA.
004310 300-CARREGA-ANTIGAS.
004320     MOVE ZERO TO QTD-OLD-TAB.
004330     MOVE ZERO TO IDX-NIVEL-WS.
004340     READ OLD-SECTIONS
004350         AT END GO TO 300-CARREGA-ANTIGAS-EXIT.
004360 310-VOLTA-ANTIGAS.
004370     ADD 1 TO QTD-OLD-TAB.
004380     PERFORM 330-MONTA-ENTRADA-ANTIGA.
004390     PERFORM 350-VALIDA-MARCADOR-ANT.
004400     READ OLD-SECTIONS
004410         AT END GO TO 300-CARREGA-ANTIGAS-EXIT.
004420     GO TO 310-VOLTA-ANTIGAS.
004430 300-CARREGA-ANTIGAS-EXIT.
004440     EXIT.
004450*
004460* MONTA UMA LINHA DA TABELA-ANTIGA-WS A PARTIR DO REGISTRO
004470* SECTION-REG RECEM-LIDO: ATUALIZA A PILHA DE ANCESTRAIS NO
004480* NIVEL DA SECAO, COPIA OS CAMPOS DIRETOS, MONTA A CHAVE-PAI
004490* (ATE 4 NIVEIS ACIMA) E O CAMINHO COMPLETO (ATE 5 NIVEIS,
004500* INCLUINDO A PROPRIA SECAO), E MARCA A SECAO COMO AINDA NAO
004510* CASADA.  TAMBEM AVISA (SEM ABORTAR) SE O MARCADOR TIVER
004520* CARACTER FORA DA CLASSE MARCADOR-VALIDO.
004530 330-MONTA-ENTRADA-ANTIGA.
004540     MOVE MARKER-SEC TO PILHA-MARCADOR-WS (LEVEL-SEC).
004550     MOVE SECTION-ID-SEC TO PILHA-ID-WS (LEVEL-SEC).
004560     MOVE MARKER-SEC TO MARCADOR-ANT (QTD-OLD-TAB).
004570     MOVE SECTION-ID-SEC TO SECAO-ID-ANT (QTD-OLD-TAB).
004580     MOVE TITLE-SEC TO TITULO-ANT (QTD-OLD-TAB).
004590     MOVE CONTENT-SEC TO CONTEUDO-ANT (QTD-OLD-TAB).
004600     MOVE LEVEL-SEC TO NIVEL-ANT (QTD-OLD-TAB).
004610     MOVE SPACES TO CHAVE-PAI-SCRATCH-WS.
004620     PERFORM 332-COPIA-CHAVE-PAI VARYING IDX-NIVEL-WS FROM 1 BY 1
004630         UNTIL IDX-NIVEL-WS > LEVEL-SEC - 1.
004640     MOVE CHAVE-PAI-SCRATCH-WS TO CHAVE-PAI-ANT (QTD-OLD-TAB).
004650     PERFORM 334-COPIA-CAMINHO-ANT VARYING IDX-NIVEL-WS FROM 1 BY 1
004660         UNTIL IDX-NIVEL-WS > LEVEL-SEC.
004670     SET SECAO-NAO-CASADA-ANT (QTD-OLD-TAB) TO TRUE.
004680     IF MARKER-SEC IS NOT MARCADOR-VALIDO
004690         DISPLAY "AVISO - MARCADOR COM CARACTER ESTRANHO (OLD): "
004700             MARKER-SEC.
004710*
004720* COPIA UM DEGRAU DA PILHA DE ANCESTRAIS PARA A CHAVE-PAI-NIVEL-
004730* TAB (VISAO REDEFINIDA DE CHAVE-PAI-SCRATCH-WS) -- REPETIDO ATE
004740* LEVEL-SEC - 1 VEZES, OU SEJA, SO OS ANCESTRAIS, NUNCA A PROPRIA
004750* SECAO.
004760 332-COPIA-CHAVE-PAI.
004770     MOVE PILHA-MARCADOR-WS (IDX-NIVEL-WS)
004780         TO CHAVE-PAI-NIVEL-TAB (IDX-NIVEL-WS).
004790*
004800* COPIA UM DEGRAU DO CAMINHO (MARCADOR E ID) PARA A LINHA DA
004810* TABELA-ANTIGA-WS -- REPETIDO ATE LEVEL-SEC VEZES, DESSA VEZ
004820* INCLUINDO A PROPRIA SECAO (O ULTIMO DEGRAU COPIADO E ELA
004830* MESMA, JA QUE A PILHA FOI ATUALIZADA NO INICIO DE 330).
004840 334-COPIA-CAMINHO-ANT.
004850     MOVE PILHA-MARCADOR-WS (IDX-NIVEL-WS)
004860         TO CAMINHO-MARC-ANT (QTD-OLD-TAB, IDX-NIVEL-WS).
004870     MOVE PILHA-ID-WS (IDX-NIVEL-WS)
004880         TO CAMINHO-ID-ANT (QTD-OLD-TAB, IDX-NIVEL-WS).
004890*
004900* VALIDA-MARCADOR-ANT -- MARCADOR REPETIDO NO MESMO PAI E ERRO
004910* FATAL (INTERROMPE O PROCESSAMENTO, IGUAL A VALIDACAO DE CHAVE
004920* DUPLICADA DE UM CADASTRO).  A BUSCA COMPARA A LINHA RECEM
004930* INCLUIDA (QTD-OLD-TAB) CONTRA TODAS AS ANTERIORES, MARCADOR E
004940* CHAVE-PAI JUNTOS -- SO CONTA COMO DUPLICADO SE OS DOIS BATEREM,
004950* OU SEJA, MESMO MARCADOR MAS PAI DIFERENTE NAO E ERRO.
004960 350-VALIDA-MARCADOR-ANT.
004970     IF QTD-OLD-TAB > 1
004980         PERFORM 352-PROCURA-DUP-ANT VARYING IDX-DUP-WS FROM 1 BY 1
004990             UNTIL IDX-DUP-WS >= QTD-OLD-TAB
005000                OR (MARCADOR-ANT (IDX-DUP-WS) =
005010                    MARCADOR-ANT (QTD-OLD-TAB)
005020                AND CHAVE-PAI-ANT (IDX-DUP-WS) =
005030                    CHAVE-PAI-ANT (QTD-OLD-TAB))
005040         IF IDX-DUP-WS < QTD-OLD-TAB
005050             MOVE MARCADOR-ANT (QTD-OLD-TAB) TO MARCADOR-ERRO-WS
005060             MOVE NIVEL-ANT (QTD-OLD-TAB) TO NIVEL-ERRO-WS
005070* O CAMINHO DO PAI TEM NIVEL-ERRO-WS - 1 DEGRAUS (O PROPRIO
005080* MARCADOR DUPLICADO NAO ENTRA NO CAMINHO) -- SEM ISSO
005090* 800-FORMATA-CAMINHO ACHA QTD-NIVEIS-FMT-WS ZERADO (VALOR
005100* INICIAL DA WORKING-STORAGE) E DEVOLVE O CAMINHO EM BRANCO.
005110* CORRIGIDO EM 02/05/06 (RQ-1958) -- ANTES DESTA LINHA,
005120* QTD-NIVEIS-FMT-WS SO ERA ACERTADO PELOS PARAGRAFOS 830-/840-
005130* CAMINHO-*-P-MUD, QUE RODAM NA FASE DE CLASSIFICACAO, DEPOIS
005140* DA CARGA -- OU SEJA, TARDE DEMAIS PARA ESTE ERRO FATAL, QUE
005150* ACONTECE AINDA NA CARGA.
005160             COMPUTE QTD-NIVEIS-FMT-WS = NIVEL-ERRO-WS - 1
005170             PERFORM 336-COPIA-CAMINHO-ERRO-ANT
005180                 VARYING IDX-NIVEL-WS FROM 1 BY 1
005190                 UNTIL IDX-NIVEL-WS > NIVEL-ERRO-WS - 1
005200             PERFORM 900-ERRO-MARCADOR-DUP.
005210*
005220* CORPO DA BUSCA DE DUPLICADO -- SO A CONDICAO DO PERFORM
005230* VARYING QUE FAZ O TRABALHO, ESTE PARAGRAFO NAO PRECISA FAZER
005240* NADA A MAIS A CADA PASSADA.
005250 352-PROCURA-DUP-ANT.
005260     CONTINUE.
005270*
005280* COPIA UM DEGRAU DO CAMINHO DA SECAO DUPLICADA (SO OS
005290* ANCESTRAIS, ATE NIVEL-ERRO-WS - 1) PARA A AREA DE FORMATACAO,
005300* PARA A MENSAGEM DE ERRO PODER MOSTRAR O CAMINHO-PAI COMPLETO.
005310 336-COPIA-CAMINHO-ERRO-ANT.
005320     MOVE CAMINHO-MARC-ANT (QTD-OLD-TAB, IDX-NIVEL-WS)
005330         TO CAMINHO-NIVEIS-FMT-WS (IDX-NIVEL-WS).
005340*
005350*****************************************************************
005360* CARGA DA TABELA DE MARCADORES -- VERSAO NOVA (NEW-SECTIONS)
005370*****************************************************************
005380* MESMA LOGICA DE 300-CARREGA-ANTIGAS, PARA O ARQUIVO NEW-
005390* SECTIONS -- A PILHA DE ANCESTRAIS E LIMPA ANTES DE COMECAR
005400* PORQUE E A MESMA AREA DE TRABALHO USADA NA CARGA DA VERSAO
005410* ANTIGA (PILHA-ANCESTRAL-WS NAO E DUPLICADA POR VERSAO).
005420 320-CARREGA-NOVAS.
005430     MOVE ZERO TO QTD-NOVA-TAB.
005440     MOVE ZERO TO IDX-NIVEL-WS.
005450     PERFORM 322-LIMPA-PILHA VARYING IDX-NIVEL-WS FROM 1 BY 1
005460         UNTIL IDX-NIVEL-WS > 5.
005470     READ NEW-SECTIONS INTO SECTION-REG
005480         AT END GO TO 320-CARREGA-NOVAS-EXIT.
005490 325-VOLTA-NOVAS.
005500     ADD 1 TO QTD-NOVA-TAB.
005510     PERFORM 340-MONTA-ENTRADA-NOVA.
005520     PERFORM 355-VALIDA-MARCADOR-NOV.
005530     READ NEW-SECTIONS INTO SECTION-REG
005540         AT END GO TO 320-CARREGA-NOVAS-EXIT.
005550     GO TO 325-VOLTA-NOVAS.
005560 320-CARREGA-NOVAS-EXIT.
005570     EXIT.
005580*
005590* LIMPA UMA POSICAO DA PILHA DE ANCESTRAIS ANTES DE COMECAR A
005600* LER A VERSAO NOVA -- EVITA QUE SOBRE LIXO DA CARGA DA VERSAO
005610* ANTIGA (POR EXEMPLO SE A VERSAO NOVA FOR MENOS PROFUNDA).
005620 322-LIMPA-PILHA.
005630     MOVE SPACES TO PILHA-MARCADOR-WS (IDX-NIVEL-WS).
005640     MOVE SPACES TO PILHA-ID-WS (IDX-NIVEL-WS).
005650*
005660* MONTA UMA LINHA DA TABELA-NOVA-WS -- IRMAO GEMEO DE
005670* 330-MONTA-ENTRADA-ANTIGA, SO QUE PARA O LADO NOVO.
005680 340-MONTA-ENTRADA-NOVA.
005690     MOVE MARKER-SEC TO PILHA-MARCADOR-WS (LEVEL-SEC).
005700     MOVE SECTION-ID-SEC TO PILHA-ID-WS (LEVEL-SEC).
005710     MOVE MARKER-SEC TO MARCADOR-NOV (QTD-NOVA-TAB).
005720     MOVE SECTION-ID-SEC TO SECAO-ID-NOV (QTD-NOVA-TAB).
005730     MOVE TITLE-SEC TO TITULO-NOV (QTD-NOVA-TAB).
005740     MOVE CONTENT-SEC TO CONTEUDO-NOV (QTD-NOVA-TAB).
005750     MOVE LEVEL-SEC TO NIVEL-NOV (QTD-NOVA-TAB).
005760     MOVE SPACES TO CHAVE-PAI-SCRATCH-WS.
005770     PERFORM 342-COPIA-CHAVE-PAI-NOV VARYING IDX-NIVEL-WS FROM 1 BY 1
005780         UNTIL IDX-NIVEL-WS > LEVEL-SEC - 1.
005790     MOVE CHAVE-PAI-SCRATCH-WS TO CHAVE-PAI-NOV (QTD-NOVA-TAB).
005800     PERFORM 344-COPIA-CAMINHO-NOV VARYING IDX-NIVEL-WS FROM 1 BY 1
005810         UNTIL IDX-NIVEL-WS > LEVEL-SEC.
005820     SET SECAO-NAO-CASADA-NOV (QTD-NOVA-TAB) TO TRUE.
005830     IF MARKER-SEC IS NOT MARCADOR-VALIDO
005840         DISPLAY "AVISO - MARCADOR COM CARACTER ESTRANHO (NEW): "
005850             MARKER-SEC.
005860*
005870* COPIA UM DEGRAU DA PILHA PARA A CHAVE-PAI DO LADO NOVO -- IGUAL
005880* A 332-COPIA-CHAVE-PAI, SO MUDA O DESTINO.
005890 342-COPIA-CHAVE-PAI-NOV.
005900     MOVE PILHA-MARCADOR-WS (IDX-NIVEL-WS)
005910         TO CHAVE-PAI-NIVEL-TAB (IDX-NIVEL-WS).
005920*
005930* COPIA UM DEGRAU DO CAMINHO (MARCADOR E ID) DO LADO NOVO -- IGUAL
005940* A 334-COPIA-CAMINHO-ANT.
005950 344-COPIA-CAMINHO-NOV.
005960     MOVE PILHA-MARCADOR-WS (IDX-NIVEL-WS)
005970         TO CAMINHO-MARC-NOV (QTD-NOVA-TAB, IDX-NIVEL-WS).
005980     MOVE PILHA-ID-WS (IDX-NIVEL-WS)
005990         TO CAMINHO-ID-NOV (QTD-NOVA-TAB, IDX-NIVEL-WS).
006000*
006010* VALIDA-MARCADOR-NOV -- IRMAO GEMEO DE 350-VALIDA-MARCADOR-ANT,
006020* MESMA REGRA DE NEGOCIO APLICADA AO LADO NOVO.
006030 355-VALIDA-MARCADOR-NOV.
006040     IF QTD-NOVA-TAB > 1
006050         PERFORM 356-PROCURA-DUP-NOV VARYING IDX-DUP-WS FROM 1 BY 1
006060             UNTIL IDX-DUP-WS >= QTD-NOVA-TAB
006070                OR (MARCADOR-NOV (IDX-DUP-WS) =
006080                    MARCADOR-NOV (QTD-NOVA-TAB)
006090                AND CHAVE-PAI-NOV (IDX-DUP-WS) =
006100                    CHAVE-PAI-NOV (QTD-NOVA-TAB))
006110         IF IDX-DUP-WS < QTD-NOVA-TAB
006120             MOVE MARCADOR-NOV (QTD-NOVA-TAB) TO MARCADOR-ERRO-WS
006130             MOVE NIVEL-NOV (QTD-NOVA-TAB) TO NIVEL-ERRO-WS
006140* MESMA OBSERVACAO DE 350-VALIDA-MARCADOR-ANT -- SEM ISTO O
006150* CAMINHO DO PAI SAI EM BRANCO NA MENSAGEM DE ERRO.  CORRIGIDO
006160* JUNTO COM O LADO ANTIGO EM 02/05/06 (RQ-1958).
006170             COMPUTE QTD-NIVEIS-FMT-WS = NIVEL-ERRO-WS - 1
006180             PERFORM 357-COPIA-CAMINHO-ERRO-NOV
006190                 VARYING IDX-NIVEL-WS FROM 1 BY 1
006200                 UNTIL IDX-NIVEL-WS > NIVEL-ERRO-WS - 1
006210             PERFORM 900-ERRO-MARCADOR-DUP.
006220*
006230* CORPO DA BUSCA DE DUPLICADO DO LADO NOVO -- IGUAL A
006240* 352-PROCURA-DUP-ANT.
006250 356-PROCURA-DUP-NOV.
006260     CONTINUE.
006270*
006280* COPIA UM DEGRAU DO CAMINHO DA SECAO DUPLICADA DO LADO NOVO --
006290* IGUAL A 336-COPIA-CAMINHO-ERRO-ANT.
006300 357-COPIA-CAMINHO-ERRO-NOV.
006310     MOVE CAMINHO-MARC-NOV (QTD-NOVA-TAB, IDX-NIVEL-WS)
006320         TO CAMINHO-NIVEIS-FMT-WS (IDX-NIVEL-WS).
006330*
006340*****************************************************************
006350* CASAMENTO EXATO -- MESMO MARCADOR E MESMO CAMINHO DO PAI
006360*****************************************************************
006370* PARA CADA SECAO ANTIGA AINDA NAO CASADA, PROCURA NA TABELA
006380* NOVA UMA SECAO TAMBEM NAO CASADA COM O MESMO MARCADOR E A
006390* MESMA CHAVE-PAI.  SE ACHAR, CLASSIFICA O PAR (415).  A
006400* IDENTIDADE DE UMA SECAO ENTRE VERSOES E O CAMINHO DE
006410* MARCADORES, NUNCA O SECAO-ID -- POR ISSO A CHAVE DE BUSCA E
006420* MARCADOR + CHAVE-PAI, NAO O ID.
006430 400-CASAMENTO-EXATO.
006440     IF SECAO-NAO-CASADA-ANT (IDX-OLD-WS)
006450         PERFORM 410-BUSCA-EXATA-NOV
006460             VARYING IDX-NOV-ACHADO-WS FROM 1 BY 1
006470             UNTIL IDX-NOV-ACHADO-WS > QTD-NOVA-TAB
006480                OR (SECAO-NAO-CASADA-NOV (IDX-NOV-ACHADO-WS)
006490                AND MARCADOR-NOV (IDX-NOV-ACHADO-WS) =
006500                    MARCADOR-ANT (IDX-OLD-WS)
006510                AND CHAVE-PAI-NOV (IDX-NOV-ACHADO-WS) =
006520                    CHAVE-PAI-ANT (IDX-OLD-WS))
006530         IF IDX-NOV-ACHADO-WS NOT > QTD-NOVA-TAB
006540             PERFORM 415-CLASSIFICA-EXATA.
006550*
006560* CORPO DA BUSCA EXATA -- SO A CONDICAO DO PERFORM VARYING FAZ O
006570* TRABALHO.
006580 410-BUSCA-EXATA-NOV.
006590     CONTINUE.
006600*
006610* CLASSIFICA UM PAR CASADO EXATAMENTE: MARCA OS DOIS LADOS COMO
006620* CASADOS, MONTA OS CAMINHOS FORMATADOS DOS DOIS LADOS, E DECIDE
006630* O TIPO DE MUDANCA COMPARANDO CONTEUDO E TITULO NA ORDEM DA
006640* REGRA -- CONTEUDO DIFERENTE GANHA DE TITULO DIFERENTE (UMA
006650* SECAO COM OS DOIS ALTERADOS SO GERA CONTENT_CHANGED).
006660 415-CLASSIFICA-EXATA.
006670     SET SECAO-CASADA-ANT (IDX-OLD-WS) TO TRUE.
006680     SET SECAO-CASADA-NOV (IDX-NOV-ACHADO-WS) TO TRUE.
006690     PERFORM 870-LIMPA-MUDANCA.
006700     MOVE SECAO-ID-ANT (IDX-OLD-WS) TO SECTION-ID-MUD.
006710     MOVE MARCADOR-ANT (IDX-OLD-WS) TO MARKER-MUD.
006720     PERFORM 830-CAMINHO-ANT-P-MUD.
006730     PERFORM 840-CAMINHO-NOV-P-MUD.
006740     IF CONTEUDO-ANT (IDX-OLD-WS) NOT = CONTEUDO-NOV (IDX-NOV-ACHADO-WS)
006750         MOVE "CONTENT_CHANGED" TO CHANGE-TYPE-MUD
006760         MOVE CONTEUDO-ANT (IDX-OLD-WS) TO OLD-CONTENT-MUD
006770         MOVE CONTEUDO-NOV (IDX-NOV-ACHADO-WS) TO NEW-CONTENT-MUD
006780     ELSE
006790     IF TITULO-ANT (IDX-OLD-WS) NOT = TITULO-NOV (IDX-NOV-ACHADO-WS)
006800         MOVE "RENAMED" TO CHANGE-TYPE-MUD
006810         MOVE TITULO-ANT (IDX-OLD-WS) TO OLD-TITLE-MUD
006820         MOVE TITULO-NOV (IDX-NOV-ACHADO-WS) TO NEW-TITLE-MUD
006830     ELSE
006840         MOVE "UNCHANGED" TO CHANGE-TYPE-MUD.
006850     PERFORM 860-GRAVA-MUDANCA.
006860*
006870*****************************************************************
006880* CASAMENTO DE SECOES MOVIDAS -- MESMO MARCADOR, PAI DIFERENTE,
006890* PRIMEIRA QUE APARECER NA ORDEM DE ENTRADA (SEM EXIGIR
006900* SEMELHANCA PARA CLASSIFICAR COMO MOVIDA)
006910*****************************************************************
006920* SO ENTRA AQUI QUEM FICOU SEM PAR NO CASAMENTO EXATO.  A BUSCA
006930* AGORA E SO PELO MARCADOR (NAO PRECISA MAIS BATER A CHAVE-PAI,
006940* JA QUE O PAI MUDOU) -- CASAMENTO UM-PARA-UM, A PRIMEIRA SECAO
006950* NOVA DISPONIVEL COM AQUELE MARCADOR E CONSUMIDA.
006960 500-CASAMENTO-MOVIDA.
006970     IF SECAO-NAO-CASADA-ANT (IDX-OLD-WS)
006980         PERFORM 510-BUSCA-MOVIDA-NOV
006990             VARYING IDX-NOV-ACHADO-WS FROM 1 BY 1
007000             UNTIL IDX-NOV-ACHADO-WS > QTD-NOVA-TAB
007010                OR (SECAO-NAO-CASADA-NOV (IDX-NOV-ACHADO-WS)
007020                AND MARCADOR-NOV (IDX-NOV-ACHADO-WS) =
007030                    MARCADOR-ANT (IDX-OLD-WS))
007040         IF IDX-NOV-ACHADO-WS NOT > QTD-NOVA-TAB
007050             PERFORM 520-CLASSIFICA-MOVIDA.
007060*
007070* CORPO DA BUSCA DE MOVIDA -- SO A CONDICAO DO PERFORM VARYING
007080* FAZ O TRABALHO.
007090 510-BUSCA-MOVIDA-NOV.
007100     CONTINUE.
007110*
007120* CLASSIFICA UM PAR CASADO POR MOVIMENTACAO: SEMPRE GRAVA UM
007130* REGISTRO MOVED; SE ALEM DE MOVIDA A SECAO TROCOU DE TITULO SEM
007140* MUDAR O CONTEUDO, GRAVA TAMBEM UM RENAMED; SE TROCOU DE
007150* CONTEUDO SEM MUDAR O TITULO, CALCULA A SEMELHANCA DE PALAVRAS E
007160* SO GRAVA UM CONTENT_CHANGED ADICIONAL SE A SEMELHANCA FOR ALTA
007170* (>= 0.80) -- CONTEUDO MUITO DIFERENTE, MESMO SEM TROCA DE
007180* TITULO, FICA SO COMO MOVED (NAO ENTRA COMO CONTENT_CHANGED).
007190 520-CLASSIFICA-MOVIDA.
007200     SET SECAO-CASADA-ANT (IDX-OLD-WS) TO TRUE.
007210     SET SECAO-CASADA-NOV (IDX-NOV-ACHADO-WS) TO TRUE.
007220     PERFORM 870-LIMPA-MUDANCA.
007230     MOVE SECAO-ID-ANT (IDX-OLD-WS) TO SECTION-ID-MUD.
007240     MOVE MARCADOR-ANT (IDX-OLD-WS) TO MARKER-MUD.
007250     PERFORM 830-CAMINHO-ANT-P-MUD.
007260     PERFORM 840-CAMINHO-NOV-P-MUD.
007270     MOVE "MOVED" TO CHANGE-TYPE-MUD.
007280     PERFORM 860-GRAVA-MUDANCA.
007290     IF TITULO-ANT (IDX-OLD-WS) NOT = TITULO-NOV (IDX-NOV-ACHADO-WS)
007300     AND CONTEUDO-ANT (IDX-OLD-WS) = CONTEUDO-NOV (IDX-NOV-ACHADO-WS)
007310         MOVE "RENAMED" TO CHANGE-TYPE-MUD
007320         MOVE TITULO-ANT (IDX-OLD-WS) TO OLD-TITLE-MUD
007330         MOVE TITULO-NOV (IDX-NOV-ACHADO-WS) TO NEW-TITLE-MUD
007340         PERFORM 860-GRAVA-MUDANCA
007350     ELSE
007360     IF CONTEUDO-ANT (IDX-OLD-WS) NOT = CONTEUDO-NOV (IDX-NOV-ACHADO-WS)
007370     AND TITULO-ANT (IDX-OLD-WS) = TITULO-NOV (IDX-NOV-ACHADO-WS)
007380         MOVE CONTEUDO-ANT (IDX-OLD-WS) TO CONTEUDO-COMPARA-1-WS
007390         MOVE CONTEUDO-NOV (IDX-NOV-ACHADO-WS) TO CONTEUDO-COMPARA-2-WS
007400         PERFORM 600-CALCULA-SIMILARIDADE THRU
007410             600-CALCULA-SIMILARIDADE-EXIT
007420         IF SIMILARIDADE-WS NOT < 0.8000
007430             MOVE "CONTENT_CHANGED" TO CHANGE-TYPE-MUD
007440             MOVE CONTEUDO-ANT (IDX-OLD-WS) TO OLD-CONTENT-MUD
007450             MOVE CONTEUDO-NOV (IDX-NOV-ACHADO-WS) TO NEW-CONTENT-MUD
007460             PERFORM 860-GRAVA-MUDANCA.
007470*
007480*****************************************************************
007490* SEMELHANCA DE CONTEUDO -- JACCARD DE PALAVRAS DISTINTAS
007500*****************************************************************
007510* CASOS DE FRONTEIRA PRIMEIRO (OS DOIS TEXTOS VAZIOS DA 1.0, SO
007520* UM VAZIO DA 0.0), DEPOIS SEPARA CADA TEXTO EM PALAVRAS DISTINTAS
007530* (610/620), CONTA A INTERSECAO (630) E CALCULA A SEMELHANCA COMO
007540* INTERSECAO SOBRE UNIAO, ARREDONDADA A 4 CASAS DECIMAIS.  A UNIAO
007550* NAO PRECISA DE UM LACO PROPRIO -- PELA ARITMETICA DE CONJUNTOS,
007560* |UNIAO| = |A| + |B| - |INTERSECAO|.
007570 600-CALCULA-SIMILARIDADE.
007580     PERFORM 610-SEPARA-PALAVRAS-1.
007590     PERFORM 620-SEPARA-PALAVRAS-2.
007600     IF QTD-PALAVRA-ANT-WS = ZERO AND QTD-PALAVRA-NOV-WS = ZERO
007610         MOVE 1.0000 TO SIMILARIDADE-WS
007620         GO TO 600-CALCULA-SIMILARIDADE-EXIT.
007630     IF QTD-PALAVRA-ANT-WS = ZERO OR QTD-PALAVRA-NOV-WS = ZERO
007640         MOVE 0.0000 TO SIMILARIDADE-WS
007650         GO TO 600-CALCULA-SIMILARIDADE-EXIT.
007660     MOVE ZERO TO INTERSECAO-CT.
007670     PERFORM 630-CONTA-INTERSECAO VARYING IDX-PAL-ANT-WS FROM 1 BY 1
007680         UNTIL IDX-PAL-ANT-WS > QTD-PALAVRA-ANT-WS.
007690     COMPUTE UNIAO-CT = QTD-PALAVRA-ANT-WS + QTD-PALAVRA-NOV-WS
007700         - INTERSECAO-CT.
007710     COMPUTE SIMILARIDADE-WS ROUNDED = INTERSECAO-CT / UNIAO-CT.
007720 600-CALCULA-SIMILARIDADE-EXIT.
007730     EXIT.
007740*
007750* SEPARA O PRIMEIRO TEXTO (CONTEUDO-COMPARA-1-WS) EM PALAVRAS,
007760* USANDO O ESPACO COMO DELIMITADOR (UNSTRING ... ALL SPACE TRATA
007770* VARIOS ESPACOS SEGUIDOS COMO UM SO DELIMITADOR).  O RESULTADO
007780* BRUTO (COM REPETICAO) VAI PARA RAW-PAL-TAB; DEPOIS 613 MONTA A
007790* LISTA SEM REPETICAO EM PALAVRA-ANT-TAB.
007800 610-SEPARA-PALAVRAS-1.
007810     PERFORM 611-LIMPA-BRUTAS VARYING IDX-W-WS FROM 1 BY 1
007820         UNTIL IDX-W-WS > 15.
007830     UNSTRING CONTEUDO-COMPARA-1-WS DELIMITED BY ALL SPACE
007840         INTO RAW-PAL-TAB (1) RAW-PAL-TAB (2) RAW-PAL-TAB (3)
007850              RAW-PAL-TAB (4) RAW-PAL-TAB (5) RAW-PAL-TAB (6)
007860              RAW-PAL-TAB (7) RAW-PAL-TAB (8) RAW-PAL-TAB (9)
007870              RAW-PAL-TAB (10) RAW-PAL-TAB (11) RAW-PAL-TAB (12)
007880              RAW-PAL-TAB (13) RAW-PAL-TAB (14) RAW-PAL-TAB (15).
007890     PERFORM 612-LIMPA-DIST-ANT VARYING IDX-W-WS FROM 1 BY 1
007900         UNTIL IDX-W-WS > 15.
007910     MOVE ZERO TO QTD-PALAVRA-ANT-WS.
007920     PERFORM 613-ACUMULA-DIST-ANT VARYING IDX-W-WS FROM 1 BY 1
007930         UNTIL IDX-W-WS > 15.
007940*
007950* LIMPA UMA POSICAO DA TABELA BRUTA DE PALAVRAS ANTES DO UNSTRING
007960* -- EVITA QUE SOBRE PALAVRA DE UMA CHAMADA ANTERIOR NAS POSICOES
007970* QUE O TEXTO ATUAL NAO PREENCHER.
007980 611-LIMPA-BRUTAS.
007990     MOVE SPACES TO RAW-PAL-TAB (IDX-W-WS).
008000*
008010* LIMPA UMA POSICAO DA LISTA DE PALAVRAS DISTINTAS DO LADO
008020* ANTIGO ANTES DE MONTA-LA DE NOVO.
008030 612-LIMPA-DIST-ANT.
008040     MOVE SPACES TO PALAVRA-ANT-TAB (IDX-W-WS).
008050*
008060* PARA CADA PALAVRA BRUTA NAO-VAZIA, PROCURA SE ELA JA ESTA NA
008070* LISTA DISTINTA (614); SE NAO ESTIVER, ACRESCENTA NO FIM.  ISTO
008080* MONTA O CONJUNTO DE PALAVRAS SEM REPETICAO EXIGIDO PELO
008090* CALCULO DE JACCARD (INTERSECAO/UNIAO SAO CONJUNTOS, NAO LISTAS
008100* COM REPETICAO).
008110 613-ACUMULA-DIST-ANT.
008120     IF RAW-PAL-TAB (IDX-W-WS) NOT = SPACES
008130         MOVE RAW-PAL-TAB (IDX-W-WS) TO PALAVRA-TESTE-WS
008140         PERFORM 614-PROCURA-DIST-ANT VARYING IDX-W2-WS FROM 1 BY 1
008150             UNTIL IDX-W2-WS > QTD-PALAVRA-ANT-WS
008160                OR PALAVRA-ANT-TAB (IDX-W2-WS) = PALAVRA-TESTE-WS
008170         IF IDX-W2-WS > QTD-PALAVRA-ANT-WS
008180             ADD 1 TO QTD-PALAVRA-ANT-WS
008190             MOVE PALAVRA-TESTE-WS
008200                 TO PALAVRA-ANT-TAB (QTD-PALAVRA-ANT-WS).
008210*
008220* CORPO DA BUSCA DE PALAVRA JA CONHECIDA (LADO ANTIGO) -- SO A
008230* CONDICAO DO PERFORM VARYING FAZ O TRABALHO.
008240 614-PROCURA-DIST-ANT.
008250     CONTINUE.
008260*
008270* SEPARA O SEGUNDO TEXTO (CONTEUDO-COMPARA-2-WS) EM PALAVRAS --
008280* IRMAO GEMEO DE 610-SEPARA-PALAVRAS-1, SO MUDA O LADO.
008290 620-SEPARA-PALAVRAS-2.
008300     PERFORM 621-LIMPA-BRUTAS-2 VARYING IDX-W-WS FROM 1 BY 1
008310         UNTIL IDX-W-WS > 15.
008320     UNSTRING CONTEUDO-COMPARA-2-WS DELIMITED BY ALL SPACE
008330         INTO RAW-PAL-TAB (1) RAW-PAL-TAB (2) RAW-PAL-TAB (3)
008340              RAW-PAL-TAB (4) RAW-PAL-TAB (5) RAW-PAL-TAB (6)
008350              RAW-PAL-TAB (7) RAW-PAL-TAB (8) RAW-PAL-TAB (9)
008360              RAW-PAL-TAB (10) RAW-PAL-TAB (11) RAW-PAL-TAB (12)
008370              RAW-PAL-TAB (13) RAW-PAL-TAB (14) RAW-PAL-TAB (15).
008380     PERFORM 622-LIMPA-DIST-NOV VARYING IDX-W-WS FROM 1 BY 1
008390         UNTIL IDX-W-WS > 15.
008400     MOVE ZERO TO QTD-PALAVRA-NOV-WS.
008410     PERFORM 623-ACUMULA-DIST-NOV VARYING IDX-W-WS FROM 1 BY 1
008420         UNTIL IDX-W-WS > 15.
008430*
008440* LIMPA UMA POSICAO DA TABELA BRUTA DE PALAVRAS -- IGUAL A
008450* 611-LIMPA-BRUTAS, SO REAPROVEITANDO A MESMA RAW-PAL-TAB PARA O
008460* SEGUNDO TEXTO.
008470 621-LIMPA-BRUTAS-2.
008480     MOVE SPACES TO RAW-PAL-TAB (IDX-W-WS).
008490*
008500* LIMPA UMA POSICAO DA LISTA DE PALAVRAS DISTINTAS DO LADO NOVO.
008510 622-LIMPA-DIST-NOV.
008520     MOVE SPACES TO PALAVRA-NOV-TAB (IDX-W-WS).
008530*
008540* MONTA A LISTA DE PALAVRAS DISTINTAS DO LADO NOVO -- IGUAL A
008550* 613-ACUMULA-DIST-ANT, SO MUDA O LADO.
008560 623-ACUMULA-DIST-NOV.
008570     IF RAW-PAL-TAB (IDX-W-WS) NOT = SPACES
008580         MOVE RAW-PAL-TAB (IDX-W-WS) TO PALAVRA-TESTE-WS
008590         PERFORM 624-PROCURA-DIST-NOV VARYING IDX-W2-WS FROM 1 BY 1
008600             UNTIL IDX-W2-WS > QTD-PALAVRA-NOV-WS
008610                OR PALAVRA-NOV-TAB (IDX-W2-WS) = PALAVRA-TESTE-WS
008620         IF IDX-W2-WS > QTD-PALAVRA-NOV-WS
008630             ADD 1 TO QTD-PALAVRA-NOV-WS
008640             MOVE PALAVRA-TESTE-WS
008650                 TO PALAVRA-NOV-TAB (QTD-PALAVRA-NOV-WS).
008660*
008670* CORPO DA BUSCA DE PALAVRA JA CONHECIDA (LADO NOVO) -- IGUAL A
008680* 614-PROCURA-DIST-ANT.
008690 624-PROCURA-DIST-NOV.
008700     CONTINUE.
008710*
008720* PARA CADA PALAVRA DA LISTA DISTINTA ANTIGA, PROCURA SE ELA
008730* TAMBEM APARECE NA LISTA DISTINTA NOVA; SE APARECER, CONTA MAIS
008740* UMA NA INTERSECAO.  COMO AS DUAS LISTAS SAO CONJUNTOS (SEM
008750* REPETICAO), CADA PALAVRA DA ANTIGA CONTRIBUI NO MAXIMO UMA VEZ.
008760 630-CONTA-INTERSECAO.
008770     PERFORM 635-ACHA-PALAVRA-NOV VARYING IDX-PAL-NOV-WS FROM 1 BY 1
008780         UNTIL IDX-PAL-NOV-WS > QTD-PALAVRA-NOV-WS
008790            OR PALAVRA-ANT-TAB (IDX-PAL-ANT-WS) =
008800               PALAVRA-NOV-TAB (IDX-PAL-NOV-WS)
008810     IF IDX-PAL-NOV-WS NOT > QTD-PALAVRA-NOV-WS
008820         ADD 1 TO INTERSECAO-CT.
008830*
008840* CORPO DA BUSCA DE PALAVRA COMUM -- SO A CONDICAO DO PERFORM
008850* VARYING FAZ O TRABALHO.
008860 635-ACHA-PALAVRA-NOV.
008870     CONTINUE.
008880*
008890*****************************************************************
008900* SOBRAS -- SECOES EXCLUIDAS (SO EXISTIAM NA VERSAO ANTIGA)
008910*****************************************************************
008920* DEPOIS DAS FASES DE CASAMENTO EXATO E MOVIDA, TODA SECAO ANTIGA
008930* QUE CONTINUAR SEM PAR NAO EXISTE MAIS NA VERSAO NOVA -- VIRA UM
008940* REGISTRO SECTION_REMOVED, CARREGANDO O TITULO E O CONTEUDO
008950* ANTIGOS (A VERSAO NOVA NAO TEM NADA PARA MOSTRAR).
008960 700-SOBRAS-ANTIGAS.
008970     IF SECAO-NAO-CASADA-ANT (IDX-OLD-WS)
008980         PERFORM 870-LIMPA-MUDANCA
008990         MOVE SECAO-ID-ANT (IDX-OLD-WS) TO SECTION-ID-MUD
009000         MOVE MARCADOR-ANT (IDX-OLD-WS) TO MARKER-MUD
009010         PERFORM 830-CAMINHO-ANT-P-MUD
009020         MOVE TITULO-ANT (IDX-OLD-WS) TO OLD-TITLE-MUD
009030         MOVE CONTEUDO-ANT (IDX-OLD-WS) TO OLD-CONTENT-MUD
009040         MOVE "SECTION_REMOVED" TO CHANGE-TYPE-MUD
009050         PERFORM 860-GRAVA-MUDANCA.
009060*
009070*****************************************************************
009080* SOBRAS -- SECOES INCLUIDAS (SO EXISTEM NA VERSAO NOVA)
009090* (VARIA POR IDX-OLD-WS ATE QTD-NOVA-TAB -- MESMO INDICE,
009100* REAPROVEITADO, SO SERVE DE CONTADOR NESTE LACO)
009110*****************************************************************
009120* SIMETRICO A 700-SOBRAS-ANTIGAS: TODA SECAO NOVA QUE FICOU SEM
009130* PAR NAO EXISTIA NA VERSAO ANTIGA -- VIRA UM SECTION_ADDED,
009140* CARREGANDO TITULO E CONTEUDO NOVOS.  O CONTADOR DO PERFORM
009150* VARYING E O MESMO IDX-OLD-WS DA FASE ANTERIOR (SO PORQUE JA
009160* EXISTIA E VAI ATE QTD-NOVA-TAB DESSA VEZ), MAS IDX-NOV-ACHADO-
009170* WS PRECISA SER ARMADO NA MAO PARA 840-CAMINHO-NOV-P-MUD SABER
009180* QUAL LINHA DA TABELA-NOVA-WS USAR.
009190 720-SOBRAS-NOVAS.
009200     IF SECAO-NAO-CASADA-NOV (IDX-OLD-WS)
009210         PERFORM 870-LIMPA-MUDANCA
009220         MOVE SECAO-ID-NOV (IDX-OLD-WS) TO SECTION-ID-MUD
009230         MOVE MARCADOR-NOV (IDX-OLD-WS) TO MARKER-MUD
009240         MOVE IDX-OLD-WS TO IDX-NOV-ACHADO-WS
009250         PERFORM 840-CAMINHO-NOV-P-MUD
009260         MOVE TITULO-NOV (IDX-OLD-WS) TO NEW-TITLE-MUD
009270         MOVE CONTEUDO-NOV (IDX-OLD-WS) TO NEW-CONTENT-MUD
009280         MOVE "SECTION_ADDED" TO CHANGE-TYPE-MUD
009290         PERFORM 860-GRAVA-MUDANCA.
009300*
009310*****************************************************************
009320* MONTAGEM DO CAMINHO FORMATADO PARA O REGISTRO DE MUDANCA
009330*****************************************************************
009340* PREPARA A AREA DE FORMATACAO COM O CAMINHO DE MARCADORES DO
009350* LADO ANTIGO DA SECAO E CHAMA 800-FORMATA-CAMINHO; DEPOIS FAZ O
009360* MESMO COM O CAMINHO DE IDS.  CADA CHAMADA DE 800-FORMATA-
009370* CAMINHO CONSOME O QUE ESTIVER EM FORMATA-CAMINHO-WS NAQUELE
009380* MOMENTO, POR ISSO OS DOIS CAMINHOS (MARCADOR E ID) TEM QUE SER
009390* MONTADOS E FORMATADOS EM PASSADAS SEPARADAS.
009400 830-CAMINHO-ANT-P-MUD.
009410     MOVE NIVEL-ANT (IDX-OLD-WS) TO QTD-NIVEIS-FMT-WS.
009420     PERFORM 832-COPIA-P-FMT-ANT VARYING IDX-NIVEL-WS FROM 1 BY 1
009430         UNTIL IDX-NIVEL-WS > QTD-NIVEIS-FMT-WS.
009440     PERFORM 800-FORMATA-CAMINHO THRU 800-FORMATA-CAMINHO-EXIT.
009450     MOVE CAMINHO-FORMATADO-WS TO OLD-MARKER-PATH-MUD.
009460     PERFORM 834-COPIA-ID-P-FMT-ANT VARYING IDX-NIVEL-WS FROM 1 BY 1
009470         UNTIL IDX-NIVEL-WS > QTD-NIVEIS-FMT-WS.
009480     PERFORM 800-FORMATA-CAMINHO THRU 800-FORMATA-CAMINHO-EXIT.
009490     MOVE CAMINHO-FORMATADO-WS TO OLD-ID-PATH-MUD.
009500*
009510* COPIA UM DEGRAU DO CAMINHO DE MARCADORES DA SECAO ANTIGA PARA
009520* A AREA DE FORMATACAO.
009530 832-COPIA-P-FMT-ANT.
009540     MOVE CAMINHO-MARC-ANT (IDX-OLD-WS, IDX-NIVEL-WS)
009550         TO CAMINHO-NIVEIS-FMT-WS (IDX-NIVEL-WS).
009560*
009570* COPIA UM DEGRAU DO CAMINHO DE IDS DA SECAO ANTIGA PARA A AREA
009580* DE FORMATACAO.
009590 834-COPIA-ID-P-FMT-ANT.
009600     MOVE CAMINHO-ID-ANT (IDX-OLD-WS, IDX-NIVEL-WS)
009610         TO CAMINHO-NIVEIS-FMT-WS (IDX-NIVEL-WS).
009620*
009630* IRMAO GEMEO DE 830-CAMINHO-ANT-P-MUD PARA O LADO NOVO.
009640 840-CAMINHO-NOV-P-MUD.
009650     MOVE NIVEL-NOV (IDX-NOV-ACHADO-WS) TO QTD-NIVEIS-FMT-WS.
009660     PERFORM 842-COPIA-P-FMT-NOV VARYING IDX-NIVEL-WS FROM 1 BY 1
009670         UNTIL IDX-NIVEL-WS > QTD-NIVEIS-FMT-WS.
009680     PERFORM 800-FORMATA-CAMINHO THRU 800-FORMATA-CAMINHO-EXIT.
009690     MOVE CAMINHO-FORMATADO-WS TO NEW-MARKER-PATH-MUD.
009700     PERFORM 844-COPIA-ID-P-FMT-NOV VARYING IDX-NIVEL-WS FROM 1 BY 1
009710         UNTIL IDX-NIVEL-WS > QTD-NIVEIS-FMT-WS.
009720     PERFORM 800-FORMATA-CAMINHO THRU 800-FORMATA-CAMINHO-EXIT.
009730     MOVE CAMINHO-FORMATADO-WS TO NEW-ID-PATH-MUD.
009740*
009750* COPIA UM DEGRAU DO CAMINHO DE MARCADORES DA SECAO NOVA.
009760 842-COPIA-P-FMT-NOV.
009770     MOVE CAMINHO-MARC-NOV (IDX-NOV-ACHADO-WS, IDX-NIVEL-WS)
009780         TO CAMINHO-NIVEIS-FMT-WS (IDX-NIVEL-WS).
009790*
009800* COPIA UM DEGRAU DO CAMINHO DE IDS DA SECAO NOVA.
009810 844-COPIA-ID-P-FMT-NOV.
009820     MOVE CAMINHO-ID-NOV (IDX-NOV-ACHADO-WS, IDX-NIVEL-WS)
009830         TO CAMINHO-NIVEIS-FMT-WS (IDX-NIVEL-WS).
009840*
009850* FORMATA-CAMINHO (format_marker_path) -- JUNTA OS NIVEIS DE
009860* FORMATA-CAMINHO-WS COM O SEPARADOR " -> ", TIRANDO OS BRANCOS
009870* A DIREITA DE CADA MARCADOR.  SE QTD-NIVEIS-FMT-WS ESTIVER
009880* ZERADO (CAMINHO VAZIO OU AUSENTE), O CAMINHO SAI EM BRANCO --
009890* POR ISSO E TAO IMPORTANTE QUEM CHAMA ESTE PARAGRAFO TER
009900* ARMADO QTD-NIVEIS-FMT-WS ANTES (VER A NOTA DE 02/05/06 EM
009910* 350-VALIDA-MARCADOR-ANT).  UM SO MARCADOR NAO PRECISA DE
009920* SEPARADOR, POR ISSO 810-JUNTA-NIVEL SO RODA A PARTIR DO
009930* SEGUNDO NIVEL.
009940 800-FORMATA-CAMINHO.
009950     MOVE SPACES TO CAMINHO-FORMATADO-WS.
009960     IF QTD-NIVEIS-FMT-WS = ZERO
009970         GO TO 800-FORMATA-CAMINHO-EXIT.
009980     MOVE 1 TO PONTEIRO-FMT-WS.
009990     STRING CAMINHO-NIVEIS-FMT-WS (1) DELIMITED BY SPACE
010000         INTO CAMINHO-FORMATADO-WS
010010         WITH POINTER PONTEIRO-FMT-WS.
010020     IF QTD-NIVEIS-FMT-WS > 1
010030         PERFORM 810-JUNTA-NIVEL VARYING IDX-FMT-WS FROM 2 BY 1
010040             UNTIL IDX-FMT-WS > QTD-NIVEIS-FMT-WS.
010050 800-FORMATA-CAMINHO-EXIT.
010060     EXIT.
010070*
010080* ACRESCENTA UM NIVEL AO CAMINHO JA MONTADO, SEMPRE PRECEDIDO
010090* PELO SEPARADOR " -> " -- O PONTEIRO-FMT-WS (COM POINTER) FAZ O
010100* TRABALHO DE UM TRIM MANUAL, AVANCANDO SO ATE ONDE O TEXTO
010110* REALMENTE TERMINA.
010120 810-JUNTA-NIVEL.
010130     STRING " -> " DELIMITED BY SIZE
010140         CAMINHO-NIVEIS-FMT-WS (IDX-FMT-WS) DELIMITED BY SPACE
010150         INTO CAMINHO-FORMATADO-WS
010160         WITH POINTER PONTEIRO-FMT-WS.
010170*
010180*****************************************************************
010190* GRAVACAO DO REGISTRO DE MUDANCA -- ACUMULA O SUMARIO (SEMPRE)
010200* E GRAVA NO DIFF-OUT SE PASSAR PELOS FILTROS DA RODADA.
010210*****************************************************************
010220* OS CONTADORES DO SUMARIO SAO ATUALIZADOS PARA TODA MUDANCA
010230* CLASSIFICADA, INDEPENDENTE DE FILTRO -- OS FILTROS SO DECIDEM
010240* SE O REGISTRO VAI PARA A TABELA DE ESTAGIO (E DAI PARA O
010250* ARQUIVO).  A MUDANCA APROVADA NOS DOIS FILTROS NAO E GRAVADA
010260* DIRETO NO DIFF-OUT (O ARQUIVO NEM ESTA ABERTO AINDA NESTA
010270* FASE) -- FICA GUARDADA EM MUDANCA-STAGE-TAB ATE 950-GRAVA-
010280* SUMARIO PODER ABRIR O ARQUIVO E GRAVAR O SUMARIO NA FRENTE.
010290 860-GRAVA-MUDANCA.
010300     IF MUDANCA-ADICIONADA
010310         ADD 1 TO ADDED-COUNT-WS
010320     ELSE
010330     IF MUDANCA-REMOVIDA
010340         ADD 1 TO DELETED-COUNT-WS
010350     ELSE
010360     IF MUDANCA-CONTEUDO
010370         ADD 1 TO MODIFIED-COUNT-WS
010380     ELSE
010390     IF MUDANCA-RENOMEADA
010400         ADD 1 TO MODIFIED-COUNT-WS
010410     ELSE
010420     IF MUDANCA-MOVIDA
010430         ADD 1 TO MOVED-COUNT-WS.
010440     PERFORM 850-FILTRA-TIPO.
010450     IF FILTRO-TIPO-OK-WS
010460         PERFORM 855-FILTRA-CAMINHO
010470         IF FILTRO-CAMINHO-OK-WS
010480             MOVE "M" TO TIPO-REG-MUD
010490             ADD 1 TO QTD-STAGE-WS
010500             MOVE MUDANCA-REG TO MUDANCA-STAGE-TAB (QTD-STAGE-WS).
010510*
010520* LIMPA O REGISTRO DE MUDANCA ANTES DE MONTAR UM NOVO -- CADA
010530* CAMPO VARIAVEL E ZERADO NA MAO PARA NAO FICAR LIXO DA MUDANCA
010540* ANTERIOR (POR EXEMPLO UM OLD-CONTENT-MUD DE UM CONTENT_CHANGED
010550* APARECENDO NUM REGISTRO SECTION_ADDED SEGUINTE).
010560 870-LIMPA-MUDANCA.
010570     MOVE SPACES TO MUDANCA-REG.
010580     MOVE SPACES TO OLD-MARKER-PATH-MUD.
010590     MOVE SPACES TO NEW-MARKER-PATH-MUD.
010600     MOVE SPACES TO OLD-ID-PATH-MUD.
010610     MOVE SPACES TO NEW-ID-PATH-MUD.
010620     MOVE SPACES TO OLD-TITLE-MUD.
010630     MOVE SPACES TO NEW-TITLE-MUD.
010640     MOVE SPACES TO OLD-CONTENT-MUD.
010650     MOVE SPACES TO NEW-CONTENT-MUD.
010660*
010670* FILTRO DE TIPO DE MUDANCA -- SEM TIPOS INFORMADOS, PASSA TUDO;
010680* COM TIPOS INFORMADOS, SO PASSA SE O CHANGE-TYPE-MUD ESTIVER NA
010690* LISTA (ATE 6 TIPOS, VER PARAMETROS-WS).
010700 850-FILTRA-TIPO.
010710     IF QTD-TIPOS-FILTRO-WS = ZERO
010720         SET FILTRO-TIPO-OK-WS TO TRUE
010730     ELSE
010740         SET FILTRO-TIPO-NAO-OK-WS TO TRUE
010750         PERFORM 852-PROCURA-TIPO VARYING IDX-TIPO-WS FROM 1 BY 1
010760             UNTIL IDX-TIPO-WS > QTD-TIPOS-FILTRO-WS
010770                OR TIPOS-FILTRO-WS (IDX-TIPO-WS) = CHANGE-TYPE-MUD
010780         IF IDX-TIPO-WS NOT > QTD-TIPOS-FILTRO-WS
010790             SET FILTRO-TIPO-OK-WS TO TRUE.
010800*
010810* CORPO DA BUSCA DO TIPO NA LISTA DE FILTRO -- SO A CONDICAO DO
010820* PERFORM VARYING FAZ O TRABALHO.
010830 852-PROCURA-TIPO.
010840     CONTINUE.
010850*
010860* FILTRO DE CAMINHO DA SECAO -- SEM CAMINHO INFORMADO, PASSA
010870* TUDO; COM CAMINHO INFORMADO, SO PASSA SE O CAMINHO ANTIGO OU O
010880* CAMINHO NOVO DA MUDANCA BATER EXATAMENTE COM O CAMINHO PEDIDO.
010890 855-FILTRA-CAMINHO.
010900     IF CAMINHO-FILTRO-WS = SPACES
010910         SET FILTRO-CAMINHO-OK-WS TO TRUE
010920     ELSE
010930     IF OLD-MARKER-PATH-MUD = CAMINHO-FILTRO-WS
010940     OR NEW-MARKER-PATH-MUD = CAMINHO-FILTRO-WS
010950         SET FILTRO-CAMINHO-OK-WS TO TRUE
010960     ELSE
010970         SET FILTRO-CAMINHO-NAO-OK-WS TO TRUE.
010980*
010990*****************************************************************
011000* SUMARIO DA RODADA -- GRAVADO NO INICIO DO ARQUIVO DIFF-OUT
011010*****************************************************************
011020* MONTA O REGISTRO SUMARIO COM OS QUATRO TOTAIS DA RODADA
011030* INTEIRA, ABRE O DIFF-OUT (SO AGORA), GRAVA O SUMARIO E DEPOIS
011040* ESCOA A TABELA DE ESTAGIO PARA O ARQUIVO, UMA MUDANCA POR VEZ,
011050* NA MESMA ORDEM EM QUE FORAM CLASSIFICADAS.
011060 950-GRAVA-SUMARIO.
011070     MOVE "S" TO TIPO-REG-SUM.
011080     MOVE ADDED-COUNT-WS TO ADDED-COUNT-SUM.
011090     MOVE DELETED-COUNT-WS TO DELETED-COUNT-SUM.
011100     MOVE MODIFIED-COUNT-WS TO MODIFIED-COUNT-SUM.
011110     MOVE MOVED-COUNT-WS TO MOVED-COUNT-SUM.
011120*
011130* O SUMARIO TEM QUE SER O PRIMEIRO REGISTRO DO ARQUIVO -- POR ISSO
011140* O DIFF-OUT SO E ABERTO AGORA, DEPOIS QUE OS TOTAIS DA RODADA JA
011150* ESTAO FECHADOS.  AS MUDANCAS QUE PASSARAM PELO FILTRO FORAM
011160* GUARDADAS EM TABELA-ESTAGIO-WS (860-GRAVA-MUDANCA) E SO SAO
011170* GRAVADAS AGORA, DEPOIS DO SUMARIO.
011180     OPEN OUTPUT DIFF-OUT.
011190     IF ESTADO-DIF-WS NOT = "00"
011200         DISPLAY "ERRO AO ABRIR DIFF-OUT - STATUS " ESTADO-DIF-WS
011210         STOP RUN.
011220     WRITE DIFF-OUT-REG FROM SUMARIO-REG.
011230     PERFORM 952-COPIA-MUDANCAS VARYING IDX-STAGE-WS FROM 1 BY 1
011240         UNTIL IDX-STAGE-WS > QTD-STAGE-WS.
011250     CLOSE DIFF-OUT.
011260*
011270* GRAVA UMA LINHA DA TABELA DE ESTAGIO NO ARQUIVO DIFF-OUT, NA
011280* ORDEM EM QUE ESTA NA TABELA (JA E A ORDEM DE CLASSIFICACAO).
011290 952-COPIA-MUDANCAS.
011300     WRITE DIFF-OUT-REG FROM MUDANCA-STAGE-TAB (IDX-STAGE-WS).
011310*
011320* FECHA OS ARQUIVOS DE ENTRADA (O DIFF-OUT JA FOI FECHADO DENTRO
011330* DE 950-GRAVA-SUMARIO).
011340 990-ENCERRA.
011350     CLOSE OLD-SECTIONS.
011360     CLOSE NEW-SECTIONS.
011370*
011380*****************************************************************
011390* ERRO FATAL -- MARCADOR DUPLICADO NO MESMO PAI
011400*****************************************************************
011410* MONTA A MENSAGEM DE ERRO COM O MARCADOR REPETIDO E O CAMINHO
011420* DO PAI (LITERAL "root" SE FOR O PRIMEIRO NIVEL, SENAO O
011430* CAMINHO FORMATADO DOS ANCESTRAIS, JA PREPARADO PELO PARAGRAFO
011440* QUE CHAMOU ESTE -- VER 350-VALIDA-MARCADOR-ANT/355-VALIDA-
011450* MARCADOR-NOV), FECHA OS ARQUIVOS E ENCERRA A RODADA SEM GRAVAR
011460* NADA NO DIFF-OUT.
011470 900-ERRO-MARCADOR-DUP.
011480     IF NIVEL-ERRO-WS = 1
011490         MOVE "root" TO CAMINHO-FORMATADO-WS
011500     ELSE
011510         PERFORM 800-FORMATA-CAMINHO THRU 800-FORMATA-CAMINHO-EXIT.
011520     DISPLAY "ERRO FATAL - MARCADOR DUPLICADO: " MARCADOR-ERRO-WS
011530         " NO CAMINHO-PAI: " CAMINHO-FORMATADO-WS.
011540     CLOSE OLD-SECTIONS.
011550     CLOSE NEW-SECTIONS.
011560     STOP RUN.

000100*****************************************************************
000110* SECREC  -  LEIAUTE DO REGISTRO DE SECAO  <SECREC.CPY>
000120*
000130* UM REGISTRO POR SECAO DE UMA VERSAO DO DOCUMENTO (OLD OU NEW),
000140* LIDO SEQUENCIALMENTE NA ORDEM DE PROFUNDIDADE (DEPTH-FIRST) EM
000150* QUE AS SECOES APARECEM NO DOCUMENTO ORIGINAL.  A HIERARQUIA NAO
000160* VEM EXPLICITA NO REGISTRO -- E DEDUZIDA PELO PROGRAMA QUE LE O
000170* ARQUIVO, A PARTIR DO NIVEL (LEVEL-SEC) DE CADA REGISTRO EM
000180* RELACAO AO REGISTRO ANTERIOR.
000190*
000200* 95/11 L.AUGUSTO   - VERSAO INICIAL, CONVERTIDA DO CADASTRO XML
000210*                     DO JURIDICO PARA REGISTRO FIXO.
000220*
000230 01  SECTION-REG.
000240     05  DOC-VERSION-SEC             PIC X(03).
000250*            "OLD" = VERSAO ANTIGA    "NEW" = VERSAO NOVA
000260     05  SECTION-ID-SEC              PIC X(12).
000270     05  MARKER-SEC                  PIC X(12).
000280     05  LEVEL-SEC                   PIC 9(02).
000290*            1 = SECAO DE PRIMEIRO NIVEL (FILHA DA RAIZ DO DOC.)
000300     05  TITLE-SEC                   PIC X(30).
000310     05  CONTENT-SEC                 PIC X(60).
000320     05  FILLER                      PIC X(60).
000330*            RESERVADO -- ENCHIMENTO ATE 179 BYTES P/ EXPANSAO
